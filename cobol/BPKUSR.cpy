000100*****************************************************************
000200*                                                                *
000300*   BPKUSR  --  SUBSCRIBER / EMPLOYEE MASTER RECORD LAYOUT       *
000400*                                                                *
000500*   ONE ENTRY PER PERSON KNOWN TO THE PARKING SYSTEM.  ROLE IS   *
000600*   CARRIED IN USR-TYPE ('SUB' SUBSCRIBER, 'EMP' ATTENDANT,      *
000700*   'MNG' LOT MANAGER).  KEYED ON USR-ID, ASSIGNED SEQUENTIALLY  *
000800*   BY BPK100 WHEN A NEW SUBSCRIBER IS REGISTERED.               *
000900*                                                                *
001000*   THE REPLACING TAG IS SUPPLIED BY THE CALLING PROGRAM SO THE  *
001100*   SAME LAYOUT SERVES BOTH THE FD RECORD (:TAG: = USR-FD) AND   *
001200*   THE WORKING-STORAGE TABLE ROW (:TAG: = WS-USR).              *
001300*                                                                *
001400*   88-01  R.HOLLOWAY   TKT-8402  ORIGINAL LAYOUT.               *
001500*   93-06  D.PAULK      TKT-8951  ADDED USR-CAR-NUM.             *
001600*   99-01  M.OTERO      TKT-9927  Y2K REVIEW -- NO DATE FIELDS   *
001700*                                 IN THIS RECORD, NO CHANGE.     *
001800*                                                                *
001900*****************************************************************
002000 01  :TAG:-REC.
002100     05  :TAG:-ID                   PIC 9(06).
002200     05  :TAG:-USERNAME             PIC X(20).
002300     05  :TAG:-NAME                 PIC X(30).
002400     05  :TAG:-PHONE                PIC X(15).
002500     05  :TAG:-EMAIL                PIC X(40).
002600     05  :TAG:-CAR-NUM              PIC X(10).
002700     05  :TAG:-TYPE                 PIC X(03).
002800         88  :TAG:-IS-SUBSCRIBER        VALUE 'SUB'.
002900         88  :TAG:-IS-ATTENDANT         VALUE 'EMP'.
003000         88  :TAG:-IS-MANAGER           VALUE 'MNG'.
003100     05  :TAG:-NAME-R REDEFINES :TAG:-NAME.
003200         10  :TAG:-NAME-FIRST-15    PIC X(15).
003300         10  :TAG:-NAME-LAST-15     PIC X(15).
003400     05  FILLER                     PIC X(10) VALUE SPACES.
