000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPK200.
000300 AUTHOR.        R. HOLLOWAY.
000400 INSTALLATION.  CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  04/19/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   BPK200  --  PARKING AVAILABILITY / SCHEDULING RULE ENGINE    *
001100*                                                                *
001200*   CALLED BY BPK100 FOR EVERY PIECE OF ARITHMETIC THAT NEEDS    *
001300*   TO ADD OR COMPARE CALENDAR TIME -- THE 15-MINUTE, 4-HOUR,    *
001400*   24-HOUR AND 7-DAY WINDOWS DON'T LINE UP ON A CLEAN HHMMSS    *
001500*   BOUNDARY SO THE TIMESTAMP HAS TO BE ROLLED THROUGH A DAY     *
001600*   NUMBER AND BACK.  ONE FUNCTION CODE IS PASSED IN LK-RUL-     *
001700*   FUNCTION (SEE BPKPRM COPYBOOK) AND ONE OF SEVEN PARAGRAPHS   *
001800*   BELOW HANDLES IT; A SUBPROGRAM PER RULE WOULD HAVE MEANT     *
001900*   PASSING THE 500-ROW PARKING-INFO TABLE SIX TIMES OVER.       *
002000*                                                                *
002100*   THE DAY-NUMBER ARITHMETIC IN 7000/7100 IS THE STANDARD       *
002200*   INTEGER JULIAN-DAY CONVERSION (FLIEGEL & VAN FLANDERN).      *
002300*   DON'T "SIMPLIFY" IT -- IT IS ALREADY THE SIMPLE FORM AND IT  *
002400*   IS THE ONLY PART OF THIS PROGRAM THAT HAS TO BE RIGHT AT     *
002500*   EVERY MONTH-END, YEAR-END AND LEAP YEAR IN THE BOOK.         *
002600*                                                                *
002700*   CHANGE LOG                                                   *
002800*   ----------                                                   *
002900*   04/19/89  RAH  TKT-8501  ORIGINAL PROGRAM -- STRICT 40 PCT   *
003000*                            SCAN AND SPOT SELECTION ONLY.       *
003100*   11/14/89  RAH  TKT-8534  ADDED THE ADD-MINUTES FUNCTION SO   *
003200*                            BPK100 COULD STOP DOING ITS OWN     *
003300*                            HHMMSS ARITHMETIC (IT WAS ROLLING   *
003400*                            PAST MIDNIGHT WRONG).               *
003500*   09/03/90  DBP  TKT-8688  ADDED THE SPONTANEOUS-ENTRY SPOT    *
003600*                            SELECTION FUNCTION (WAS PART OF     *
003700*                            THE RESERVATION SPOT FUNCTION,      *
003800*                            SPLIT OUT BECAUSE THE GRACE-WINDOW  *
003900*                            RULE ONLY APPLIES ON ENTRY).        *
004000*   07/22/92  DBP  TKT-8802  ADDED THE EXTENSION CONFLICT SCAN.  *
004100*   01/06/99  MJO  TKT-9927  Y2K -- DAY-NUMBER ROUTINES TAKE A   *
004200*                            FULL 4-DIGIT YEAR NOW; VERIFIED     *
004300*                            AGAINST A HAND-BUILT CALENDAR FOR   *
004400*                            EVERY LEAP YEAR FROM 1988 TO 2032.  *
004450*   05/10/04  CLF  TKT-0299  ADDED THE DUR FUNCTION (WHOLE-HOUR  *
004460*                            DURATION BETWEEN TWO TIMESTAMPS) SO *
004470*                            BPK900 COULD ROLL UP TOTAL MONTH    *
004480*                            HOURS WITHOUT ITS OWN COPY OF THE   *
004490*                            DAY-NUMBER ARITHMETIC.               *
004500*   05/17/04  CLF  TKT-0301  3000-STRICT-40-SCAN WAS ACCEPTING A *
004600*                            RESERVATION WHEN THE WORST-CASE     *
004700*                            MINUTE HAD EXACTLY 4 SPOTS FREE --  *
004800*                            THAT IS THE GENERAL 40 PCT LINE,    *
004900*                            NOT THE STRICTER "OVER 4" RULE      *
005000*                            RESERVATIONS ARE SUPPOSED TO CLEAR. *
005100*                            CHANGED THE TEST TO STRICTLY        *
005200*                            GREATER THAN 4.                     *
005300*                                                                *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-370.
005800 OBJECT-COMPUTER.  IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*--------------------------------------------------------------*
006400*    TIMESTAMP SPLIT/BUILD WORK AREAS                          *
006500*--------------------------------------------------------------*
006510*   NOTE -- WS-TS-SPLIT, WS-TSOUT-SPLIT AND WS-DUMMY-DATE-SPLIT  *
006520*   ARE HELD TO THEIR EXACT 14/14/8-BYTE WIDTH ON PURPOSE, WITH *
006530*   NO FILLER, SO THEY LINE UP BYTE FOR BYTE WITH THE 9(14)/    *
006540*   9(08) REDEFINES DECLARED RIGHT UNDER EACH ONE.               *
006550*--------------------------------------------------------------*
006600 01  WS-TS-SPLIT.
006700     05  WS-TS-Y                    PIC 9(04).
006800     05  WS-TS-M                    PIC 9(02).
006900     05  WS-TS-D                    PIC 9(02).
007000     05  WS-TS-H                    PIC 9(02).
007100     05  WS-TS-MI                   PIC 9(02).
007200     05  WS-TS-S                    PIC 9(02).
007300 01  WS-TS-14 REDEFINES WS-TS-SPLIT PIC 9(14).
007400 01  WS-TSOUT-SPLIT.
007500     05  WS-TSOUT-Y                 PIC 9(04).
007600     05  WS-TSOUT-M                 PIC 9(02).
007700     05  WS-TSOUT-D                 PIC 9(02).
007800     05  WS-TSOUT-H                 PIC 9(02).
007900     05  WS-TSOUT-MI                PIC 9(02).
008000     05  WS-TSOUT-S                 PIC 9(02).
008100 01  WS-TSOUT-14 REDEFINES WS-TSOUT-SPLIT PIC 9(14).
008200 01  WS-DUMMY-DATE-9                PIC 9(08) VALUE ZEROS.
008300 01  WS-DUMMY-DATE-SPLIT REDEFINES WS-DUMMY-DATE-9.
008400     05  WS-DUMMY-YY                PIC 9(04).
008500     05  WS-DUMMY-MM                PIC 9(02).
008600     05  WS-DUMMY-DD                PIC 9(02).
008700*--------------------------------------------------------------*
008800*    JULIAN-DAY / ABSOLUTE-MINUTE ARITHMETIC                   *
008900*--------------------------------------------------------------*
009000 77  WS-BASE-JDN                    PIC S9(09) COMP VALUE 2444240.
009100 77  WS-U-JDN                       PIC S9(09) COMP.
009200 77  WS-U-JDN-REL                   PIC S9(09) COMP.
009300 77  WS-U-ABSMIN                    PIC S9(09) COMP.
009400 77  WS-CALC-A                      PIC S9(09) COMP.
009500 77  WS-CALC-Y                      PIC S9(09) COMP.
009600 77  WS-CALC-M                      PIC S9(09) COMP.
009700 77  WS-INV-L                       PIC S9(09) COMP.
009800 77  WS-INV-N                       PIC S9(09) COMP.
009900 77  WS-INV-Y                       PIC S9(09) COMP.
010000 77  WS-INV-M                       PIC S9(09) COMP.
010100 77  WS-INV-D                       PIC S9(09) COMP.
010200 77  WS-INV-L2                      PIC S9(09) COMP.
010300 77  WS-DAY-REM                     PIC S9(09) COMP.
010320 77  WS-DUR-START-MIN               PIC S9(09) COMP.
010340 77  WS-DUR-END-MIN                 PIC S9(09) COMP.
010400*--------------------------------------------------------------*
010500*    STRICT-40 SCAN WORK TABLE (LOCAL COPY OF PKI ABS-MINUTES) *
010600*--------------------------------------------------------------*
010700 01  WS-SCAN-WORK.
010800     05  WS-L-START OCCURS 500 TIMES PIC S9(09) COMP.
010900     05  WS-L-END   OCCURS 500 TIMES PIC S9(09) COMP.
010950     05  FILLER                     PIC X(04) VALUE SPACES.
011000 77  WS-L-IX                        PIC 9(05) COMP.
011100 77  WS-SCAN-START                  PIC S9(09) COMP.
011200 77  WS-SCAN-END                    PIC S9(09) COMP.
011300 77  WS-STEP-MIN                    PIC S9(09) COMP.
011400 77  WS-STEP-OCC-COUNT              PIC 9(02) COMP.
011500 77  WS-STEP-AVAIL                  PIC S9(03) COMP.
011600 77  WS-MIN-AVAIL-WORK              PIC S9(03) COMP.
011700*--------------------------------------------------------------*
011800*    SPOT-SELECTION AND GENERAL-40 WORK FIELDS                 *
011900*--------------------------------------------------------------*
012000 77  WS-SP-IX                       PIC 9(02) COMP.
012100 77  WS-CANDIDATE-OK                PIC X(01).
012200 77  WS-GEN-FREE-COUNT              PIC 9(02) COMP.
012300 77  WS-NOW-ABSMIN                  PIC S9(09) COMP.
012400 77  WS-GRACE-ABSMIN                PIC S9(09) COMP.
012500 77  WS-CHK-START                   PIC S9(09) COMP.
012600 77  WS-CHK-END                     PIC S9(09) COMP.
012700 LINKAGE SECTION.
012800     COPY BPKPRM REPLACING ==:TAG:== BY ==LK-RUL==.
012900 01  LK-SPT-TAB.
013000     05  LK-ST-ENTRY OCCURS 10 TIMES INDEXED BY LK-ST-IX.
013100         10  LK-ST-ID               PIC 9(02).
013200         10  LK-ST-OCCUPIED         PIC X(01).
013250     05  FILLER                     PIC X(01).
013300 01  LK-PKI-TAB.
013400     05  LK-PT-ENTRY OCCURS 500 TIMES INDEXED BY LK-PT-IX.
013500         10  LK-PT-ID               PIC 9(06).
013600         10  LK-PT-SPOT-ID          PIC 9(02).
013700         10  LK-PT-USER-ID          PIC 9(06).
013800         10  LK-PT-ORDER-DATE       PIC 9(14).
013900         10  LK-PT-EST-START        PIC 9(14).
014000         10  LK-PT-EST-END          PIC 9(14).
014100         10  LK-PT-ACT-START        PIC 9(14).
014200         10  LK-PT-ACT-END          PIC 9(14).
014300         10  LK-PT-IS-ORDERED       PIC X(01).
014400         10  LK-PT-IS-LATE          PIC X(01).
014500         10  LK-PT-IS-EXTENDED      PIC X(01).
014600         10  LK-PT-STATUS           PIC X(01).
014650     05  FILLER                     PIC X(01).
014700 01  LK-PKI-COUNT                   PIC 9(05) COMP.
014800 PROCEDURE DIVISION USING LK-RUL, LK-SPT-TAB, LK-PKI-TAB,
014900     LK-PKI-COUNT.
015000*==========================*
015100*    0000-MAIN-LINE        *
015200*==========================*
015300 0000-MAIN-LINE.
015400     EVALUATE TRUE
015500         WHEN LK-RUL-ADD-MINUTES
015600             PERFORM 1000-ADD-MINUTES THRU 1000-EXIT
015700         WHEN LK-RUL-GENERAL-40
015800             PERFORM 2000-GENERAL-40-CHECK THRU 2000-EXIT
015900         WHEN LK-RUL-STRICT-40
016000             PERFORM 3000-STRICT-40-SCAN THRU 3000-EXIT
016100         WHEN LK-RUL-CHOOSE-RESV-SPOT
016200             PERFORM 4000-CHOOSE-RESV-SPOT THRU 4000-EXIT
016300         WHEN LK-RUL-CHOOSE-ENTRY-SPOT
016400             PERFORM 5000-CHOOSE-ENTRY-SPOT THRU 5000-EXIT
016500         WHEN LK-RUL-EXTEND-CHECK
016600             PERFORM 6000-EXTEND-CONFLICT-CHECK THRU 6000-EXIT
016650         WHEN LK-RUL-CALC-DURATION
016660             PERFORM 8000-CALC-DURATION-HOURS THRU 8000-EXIT
016700         WHEN OTHER
016800             MOVE LK-RUL-TS-IN (1:8) TO WS-DUMMY-DATE-9
016900             DISPLAY 'BPK200 - UNKNOWN RULE FUNCTION '
017000                 LK-RUL-FUNCTION ' TS-IN YMD ' WS-DUMMY-MM
017100                 '/' WS-DUMMY-DD '/' WS-DUMMY-YY
017200     END-EVALUATE.
017300     GOBACK.
017400*==========================*
017500*    1000  ADD MINUTES     *
017600*==========================*
017700*----------------------------------------------------------*
017800*   1000  LK-RUL-TS-OUT = LK-RUL-TS-IN + LK-RUL-ADD-MIN     *
017900*   MINUTES (ADD-MIN MAY BE NEGATIVE TO SUBTRACT).           *
018000*----------------------------------------------------------*
018100 1000-ADD-MINUTES.
018200     MOVE LK-RUL-TS-IN TO WS-TS-14.
018300     PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT.
018400     COMPUTE WS-U-ABSMIN = WS-U-ABSMIN + LK-RUL-ADD-MIN.
018500     MOVE WS-TS-S TO WS-TSOUT-S.
018600     PERFORM 7300-ABSMIN-TO-TS THRU 7300-EXIT.
018700     MOVE WS-TSOUT-14 TO LK-RUL-TS-OUT.
018800 1000-EXIT.
018900     EXIT.
019000*==========================*
019100*    2000  GENERAL 40 PCT  *
019200*==========================*
019300*----------------------------------------------------------*
019400*   2000  AT LEAST 40 PCT (4 OF 10) OF THE LOT MUST BE      *
019500*   PHYSICALLY FREE RIGHT NOW BEFORE A SPONTANEOUS ENTRY IS *
019600*   EVEN CONSIDERED.                                        *
019700*----------------------------------------------------------*
019800 2000-GENERAL-40-CHECK.
019900     MOVE ZERO TO WS-GEN-FREE-COUNT.
020000     PERFORM 2010-COUNT-ONE-SPOT-FREE THRU 2010-EXIT
020050         VARYING WS-SP-IX FROM 1 BY 1 UNTIL WS-SP-IX > 10.
020500     MOVE WS-GEN-FREE-COUNT TO LK-RUL-AVAIL-COUNT.
020600     IF WS-GEN-FREE-COUNT >= 4
020700         SET LK-RUL-ANSWER-YES TO TRUE
020800     ELSE
020900         SET LK-RUL-ANSWER-NO TO TRUE
021000     END-IF.
021100 2000-EXIT.
021200     EXIT.
021210 2010-COUNT-ONE-SPOT-FREE.
021220     IF LK-ST-OCCUPIED (WS-SP-IX) = 'N'
021230         ADD 1 TO WS-GEN-FREE-COUNT
021240     END-IF.
021250 2010-EXIT.
021260     EXIT.
021300*==========================*
021400*    3000  STRICT 40 PCT   *
021500*==========================*
021600*----------------------------------------------------------*
021700*   3000  STEP THE REQUESTED SLOT IN 15-MINUTE INCREMENTS   *
021800*   AND MAKE SURE AT LEAST 40 PCT OF THE LOT IS FREE AT      *
021900*   EVERY STEP, NOT JUST ON AVERAGE (TKT-8501).              *
022000*----------------------------------------------------------*
022100 3000-STRICT-40-SCAN.
022200     MOVE LK-RUL-REQ-START TO WS-TS-14.
022300     PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT.
022400     MOVE WS-U-ABSMIN TO WS-SCAN-START.
022500     MOVE LK-RUL-REQ-END TO WS-TS-14.
022600     PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT.
022700     MOVE WS-U-ABSMIN TO WS-SCAN-END.
022800     PERFORM 3010-PRECALC-PKI-ABSMIN THRU 3010-EXIT.
022900     MOVE 10 TO WS-MIN-AVAIL-WORK.
023000     MOVE WS-SCAN-START TO WS-STEP-MIN.
023100     PERFORM 3020-SCAN-ONE-STEP THRU 3020-EXIT
023200         UNTIL WS-STEP-MIN >= WS-SCAN-END.
023300     MOVE WS-MIN-AVAIL-WORK TO LK-RUL-MIN-AVAIL.
023350*    05/17/04 CLF TKT-0301 -- STRICT LINE IS OVER 4, NOT >= 4.
023400     IF WS-MIN-AVAIL-WORK > 4
023500         SET LK-RUL-ANSWER-YES TO TRUE
023600     ELSE
023700         SET LK-RUL-ANSWER-NO TO TRUE
023800     END-IF.
023900 3000-EXIT.
024000     EXIT.
024100 3010-PRECALC-PKI-ABSMIN.
024200     PERFORM 3015-PRECALC-ONE-ROW THRU 3015-EXIT
024250         VARYING WS-L-IX FROM 1 BY 1 UNTIL WS-L-IX > LK-PKI-COUNT.
025700 3010-EXIT.
025800     EXIT.
025810 3015-PRECALC-ONE-ROW.
025820     IF LK-PT-STATUS (WS-L-IX) = 'P'
025830        OR LK-PT-STATUS (WS-L-IX) = 'A'
025840         MOVE LK-PT-EST-START (WS-L-IX) TO WS-TS-14
025850         PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT
025860         MOVE WS-U-ABSMIN TO WS-L-START (WS-L-IX)
025870         MOVE LK-PT-EST-END (WS-L-IX) TO WS-TS-14
025880         PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT
025890         MOVE WS-U-ABSMIN TO WS-L-END (WS-L-IX)
025900     ELSE
025910         MOVE ZERO TO WS-L-START (WS-L-IX)
025920         MOVE ZERO TO WS-L-END (WS-L-IX)
025930     END-IF.
025940 3015-EXIT.
025950     EXIT.
025960 3020-SCAN-ONE-STEP.
025970     MOVE ZERO TO WS-STEP-OCC-COUNT.
025980     PERFORM 3025-CHECK-ONE-ROW-AT-STEP THRU 3025-EXIT
025990         VARYING WS-L-IX FROM 1 BY 1 UNTIL WS-L-IX > LK-PKI-COUNT.
026000     COMPUTE WS-STEP-AVAIL = 10 - WS-STEP-OCC-COUNT.
026900     IF WS-STEP-AVAIL < WS-MIN-AVAIL-WORK
027000         MOVE WS-STEP-AVAIL TO WS-MIN-AVAIL-WORK
027100     END-IF.
027200     ADD 15 TO WS-STEP-MIN.
027300 3020-EXIT.
027400     EXIT.
027410 3025-CHECK-ONE-ROW-AT-STEP.
027420     IF WS-L-START (WS-L-IX) <= WS-STEP-MIN
027430        AND WS-L-END (WS-L-IX) > WS-STEP-MIN
027440         ADD 1 TO WS-STEP-OCC-COUNT
027450     END-IF.
027460 3025-EXIT.
027470     EXIT.
027500*==========================*
027600*    4000  CHOOSE RESV SPOT*
027700*==========================*
027800*----------------------------------------------------------*
027900*   4000  LOWEST-NUMBERED SPOT WITH NO EXISTING PREORDER OR *
028000*   ACTIVE SESSION THAT OVERLAPS THE REQUESTED SLOT.         *
028100*----------------------------------------------------------*
028200 4000-CHOOSE-RESV-SPOT.
028300     MOVE ZERO TO LK-RUL-CHOSEN-SPOT.
028400     SET LK-RUL-ANSWER-NO TO TRUE.
028500     PERFORM 4010-CHECK-SPOT-NO-OVERLAP THRU 4010-EXIT
028600         VARYING WS-SP-IX FROM 1 BY 1
028700             UNTIL WS-SP-IX > 10 OR LK-RUL-ANSWER-YES.
028900 4000-EXIT.
029000     EXIT.
029100 4010-CHECK-SPOT-NO-OVERLAP.
029200     MOVE 'Y' TO WS-CANDIDATE-OK.
029300     PERFORM 4015-CHECK-ONE-PKI-FOR-OVERLAP THRU 4015-EXIT
029350         VARYING WS-L-IX FROM 1 BY 1 UNTIL WS-L-IX > LK-PKI-COUNT.
030300     IF WS-CANDIDATE-OK = 'Y'
030400         MOVE WS-SP-IX TO LK-RUL-CHOSEN-SPOT
030500         SET LK-RUL-ANSWER-YES TO TRUE
030600     END-IF.
030700 4010-EXIT.
030800     EXIT.
030810 4015-CHECK-ONE-PKI-FOR-OVERLAP.
030820     IF LK-PT-SPOT-ID (WS-L-IX) = WS-SP-IX
030830        AND (LK-PT-STATUS (WS-L-IX) = 'P'
030840             OR LK-PT-STATUS (WS-L-IX) = 'A')
030850        AND LK-PT-EST-START (WS-L-IX) < LK-RUL-REQ-END
030860        AND LK-PT-EST-END (WS-L-IX) > LK-RUL-REQ-START
030870         MOVE 'N' TO WS-CANDIDATE-OK
030880     END-IF.
030890 4015-EXIT.
030900     EXIT.
030910*==========================*
031000*    5000  CHOOSE ENTRY SPT*
031100*==========================*
031200*----------------------------------------------------------*
031300*   5000  LOWEST-NUMBERED SPOT THAT IS PHYSICALLY FREE, HAS *
031400*   NO PREORDER/ACTIVE ROW COVERING RIGHT NOW, AND HAS NO   *
031500*   PREORDER DUE TO START IN THE LAST 15 MINUTES (THAT CAR  *
031600*   MAY STILL WALK IN UNDER THE GRACE RULE IN BPK100 4310). *
031700*----------------------------------------------------------*
031800 5000-CHOOSE-ENTRY-SPOT.
031900     MOVE LK-RUL-REQ-START TO WS-TS-14.
032000     PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT.
032100     MOVE WS-U-ABSMIN TO WS-NOW-ABSMIN.
032200     COMPUTE WS-GRACE-ABSMIN = WS-NOW-ABSMIN - 15.
032300     MOVE ZERO TO LK-RUL-CHOSEN-SPOT.
032400     SET LK-RUL-ANSWER-NO TO TRUE.
032500     PERFORM 5010-CHECK-SPOT-FREE-NOW THRU 5010-EXIT
032600         VARYING WS-SP-IX FROM 1 BY 1
032700             UNTIL WS-SP-IX > 10 OR LK-RUL-ANSWER-YES.
032900 5000-EXIT.
033000     EXIT.
033100 5010-CHECK-SPOT-FREE-NOW.
033200     MOVE 'Y' TO WS-CANDIDATE-OK.
033300     IF LK-ST-OCCUPIED (WS-SP-IX) = 'Y'
033400         MOVE 'N' TO WS-CANDIDATE-OK
033500     ELSE
033600         PERFORM 5015-SCAN-ONE-PKI-ROW THRU 5015-EXIT
033650             VARYING WS-L-IX FROM 1 BY 1 UNTIL WS-L-IX > LK-PKI-COUNT
034400     END-IF.
034500     IF WS-CANDIDATE-OK = 'Y'
034600         MOVE WS-SP-IX TO LK-RUL-CHOSEN-SPOT
034700         SET LK-RUL-ANSWER-YES TO TRUE
034800     END-IF.
034900 5010-EXIT.
035000     EXIT.
035010 5015-SCAN-ONE-PKI-ROW.
035020     IF LK-PT-SPOT-ID (WS-L-IX) = WS-SP-IX
035030        AND (LK-PT-STATUS (WS-L-IX) = 'P'
035040             OR LK-PT-STATUS (WS-L-IX) = 'A')
035050         PERFORM 5020-CHECK-ONE-PKI-ROW THRU 5020-EXIT
035060     END-IF.
035070 5015-EXIT.
035080     EXIT.
035100 5020-CHECK-ONE-PKI-ROW.
035200     MOVE LK-PT-EST-START (WS-L-IX) TO WS-TS-14.
035300     PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT.
035400     MOVE WS-U-ABSMIN TO WS-CHK-START.
035500     MOVE LK-PT-EST-END (WS-L-IX) TO WS-TS-14.
035600     PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT.
035700     MOVE WS-U-ABSMIN TO WS-CHK-END.
035800     IF WS-CHK-START <= WS-NOW-ABSMIN AND WS-CHK-END > WS-NOW-ABSMIN
035900         MOVE 'N' TO WS-CANDIDATE-OK
036000     END-IF.
036100     IF LK-PT-STATUS (WS-L-IX) = 'P'
036200        AND WS-CHK-START <= WS-NOW-ABSMIN
036300        AND WS-CHK-START >= WS-GRACE-ABSMIN
036400         MOVE 'N' TO WS-CANDIDATE-OK
036500     END-IF.
036600 5020-EXIT.
036700     EXIT.
036800*==========================*
036900*    6000  EXTEND CONFLICT *
037000*==========================*
037100*----------------------------------------------------------*
037200*   6000  DOES ANY PREORDER ON THIS SPOT START BETWEEN THE  *
037300*   SESSION'S CURRENT EST-END (REQ-START) AND ITS PROPOSED  *
037400*   NEW EST-END (REQ-END)?  A STRAIGHT 14-DIGIT COMPARE IS  *
037500*   ENOUGH HERE -- NO ABS-MINUTE CONVERSION NEEDED SINCE     *
037600*   WE ARE ONLY ORDERING TIMESTAMPS, NOT ADDING TO THEM.     *
037700*----------------------------------------------------------*
037800 6000-EXTEND-CONFLICT-CHECK.
037900     SET LK-RUL-ANSWER-YES TO TRUE.
038000     PERFORM 6010-CHECK-ONE-ROW-FOR-CONFLICT THRU 6010-EXIT
038050         VARYING WS-L-IX FROM 1 BY 1 UNTIL WS-L-IX > LK-PKI-COUNT.
038900 6000-EXIT.
039000     EXIT.
039010 6010-CHECK-ONE-ROW-FOR-CONFLICT.
039020     IF LK-PT-SPOT-ID (WS-L-IX) = LK-RUL-CHOSEN-SPOT
039030        AND LK-PT-STATUS (WS-L-IX) = 'P'
039040        AND LK-PT-EST-START (WS-L-IX) > LK-RUL-REQ-START
039050        AND LK-PT-EST-START (WS-L-IX) < LK-RUL-REQ-END
039060         SET LK-RUL-ANSWER-NO TO TRUE
039070     END-IF.
039080 6010-EXIT.
039090     EXIT.
039100*==========================*
039200*    7000  DAY-NUMBER UTIL *
039300*==========================*
039400*----------------------------------------------------------*
039500*   7000  GREGORIAN Y/M/D (WS-TS-Y/M/D) TO JULIAN DAY        *
039600*   NUMBER (WS-U-JDN).  INTEGER ARITHMETIC ONLY.              *
039700*----------------------------------------------------------*
039800 7000-CALC-JDN-FROM-YMD.
039900     COMPUTE WS-CALC-A = (14 - WS-TS-M) / 12.
040000     COMPUTE WS-CALC-Y = WS-TS-Y + 4800 - WS-CALC-A.
040100     COMPUTE WS-CALC-M = WS-TS-M + 12 * WS-CALC-A - 3.
040200     COMPUTE WS-U-JDN =
040300         WS-TS-D
040400         + (153 * WS-CALC-M + 2) / 5
040500         + 365 * WS-CALC-Y
040600         + WS-CALC-Y / 4
040700         - WS-CALC-Y / 100
040800         + WS-CALC-Y / 400
040900         - 32045.
041000 7000-EXIT.
041100     EXIT.
041200*----------------------------------------------------------*
041300*   7100  JULIAN DAY NUMBER (WS-U-JDN) TO GREGORIAN Y/M/D    *
041400*   (WS-TSOUT-Y/M/D).  FLIEGEL & VAN FLANDERN, 1968.          *
041500*----------------------------------------------------------*
041600 7100-CALC-YMD-FROM-JDN.
041700     COMPUTE WS-INV-L = WS-U-JDN + 68569.
041800     COMPUTE WS-INV-N = (4 * WS-INV-L) / 146097.
041900     COMPUTE WS-INV-L = WS-INV-L
042000         - (146097 * WS-INV-N + 3) / 4.
042100     COMPUTE WS-INV-Y = (4000 * (WS-INV-L + 1)) / 1461001.
042200     COMPUTE WS-INV-L = WS-INV-L
042300         - (1461 * WS-INV-Y) / 4 + 31.
042400     COMPUTE WS-INV-M = (80 * WS-INV-L) / 2447.
042500     COMPUTE WS-INV-D = WS-INV-L - (2447 * WS-INV-M) / 80.
042600     COMPUTE WS-INV-L2 = WS-INV-M / 11.
042700     COMPUTE WS-INV-M = WS-INV-M + 2 - 12 * WS-INV-L2.
042800     COMPUTE WS-INV-Y = 100 * (WS-INV-N - 49) + WS-INV-Y
042900         + WS-INV-L2.
043000     MOVE WS-INV-Y TO WS-TSOUT-Y.
043100     MOVE WS-INV-M TO WS-TSOUT-M.
043200     MOVE WS-INV-D TO WS-TSOUT-D.
043300 7100-EXIT.
043400     EXIT.
043500*----------------------------------------------------------*
043600*   7200  14-DIGIT TIMESTAMP (WS-TS-14, ALREADY MOVED IN BY *
043700*   THE CALLER) TO ABSOLUTE MINUTE NUMBER (WS-U-ABSMIN),     *
043800*   RELATIVE TO WS-BASE-JDN SO THE NUMBER STAYS SMALL        *
043900*   ENOUGH TO FIT A COMP-4 WORD.                              *
044000*----------------------------------------------------------*
044100 7200-TS-TO-ABSMIN.
044200     PERFORM 7000-CALC-JDN-FROM-YMD THRU 7000-EXIT.
044300     COMPUTE WS-U-JDN-REL = WS-U-JDN - WS-BASE-JDN.
044400     COMPUTE WS-U-ABSMIN =
044500         WS-U-JDN-REL * 1440 + WS-TS-H * 60 + WS-TS-MI.
044600 7200-EXIT.
044700     EXIT.
044800*----------------------------------------------------------*
044900*   7300  ABSOLUTE MINUTE NUMBER (WS-U-ABSMIN) BACK TO A     *
045000*   14-DIGIT TIMESTAMP (WS-TSOUT-14).  SECONDS ARE WHATEVER  *
045100*   THE CALLER PRELOADED INTO WS-TSOUT-S.                     *
045200*----------------------------------------------------------*
045300 7300-ABSMIN-TO-TS.
045400     COMPUTE WS-U-JDN-REL = WS-U-ABSMIN / 1440.
045500     COMPUTE WS-DAY-REM = WS-U-ABSMIN - WS-U-JDN-REL * 1440.
045600     COMPUTE WS-U-JDN = WS-U-JDN-REL + WS-BASE-JDN.
045700     PERFORM 7100-CALC-YMD-FROM-JDN THRU 7100-EXIT.
045800     COMPUTE WS-TSOUT-H = WS-DAY-REM / 60.
045900     COMPUTE WS-TSOUT-MI = WS-DAY-REM - WS-TSOUT-H * 60.
046000 7300-EXIT.
046100     EXIT.
046200*==========================*
046300*    8000  CALC DURATION   *
046400*==========================*
046500*----------------------------------------------------------*
046600*   8000  LK-RUL-DUR-HOURS = WHOLE HOURS BETWEEN             *
046700*   LK-RUL-REQ-START AND LK-RUL-REQ-END, TRUNCATED --        *
046800*   ADDED 05/10/04 TKT-0299 FOR BPK900'S MONTH-HOURS ROLL-UP.*
046900*----------------------------------------------------------*
047000 8000-CALC-DURATION-HOURS.
047100     MOVE LK-RUL-REQ-START TO WS-TS-14.
047200     PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT.
047300     MOVE WS-U-ABSMIN TO WS-DUR-START-MIN.
047400     MOVE LK-RUL-REQ-END TO WS-TS-14.
047500     PERFORM 7200-TS-TO-ABSMIN THRU 7200-EXIT.
047600     MOVE WS-U-ABSMIN TO WS-DUR-END-MIN.
047700     COMPUTE LK-RUL-DUR-HOURS =
047800         (WS-DUR-END-MIN - WS-DUR-START-MIN) / 60.
047900 8000-EXIT.
048000     EXIT.
