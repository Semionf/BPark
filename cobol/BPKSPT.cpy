000100*****************************************************************
000200*                                                                *
000300*   BPKSPT  --  PARKING SPOT MASTER RECORD LAYOUT                *
000400*                                                                *
000500*   ONE ENTRY PER PHYSICAL SPOT IN THE LOT (10 SPOTS, NUMBERED   *
000600*   01 THROUGH 10).  SPT-OCCUPIED IS THE ONLY MUTABLE FIELD --   *
000700*   'Y' WHEN A CAR IS CURRENTLY SITTING IN THE SPOT, 'N' WHEN    *
000800*   FREE.  BPK100 REBUILDS THIS FILE FROM SCRATCH (10 RECORDS,   *
000900*   ALL FREE) THE FIRST TIME IT FINDS THE MASTER EMPTY -- SEE    *
001000*   RULE 16 IN 1310-BUILD-SPT-TABLE.                             *
001100*                                                                *
001200*   88-01  R.HOLLOWAY   TKT-8402  ORIGINAL LAYOUT.               *
001300*                                                                *
001400*****************************************************************
001500 01  :TAG:-REC.
001600     05  :TAG:-ID                   PIC 9(02).
001700     05  :TAG:-OCCUPIED             PIC X(01).
001800         88  :TAG:-IS-OCCUPIED          VALUE 'Y'.
001900         88  :TAG:-IS-FREE              VALUE 'N'.
002000     05  FILLER                     PIC X(05) VALUE SPACES.
