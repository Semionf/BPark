000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPK900.
000300 AUTHOR.        D. B. PRICE.
000400 INSTALLATION.  CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  08/02/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   BPK900  --  DAILY MANAGEMENT SUMMARY REPORT WRITER           *
001100*                                                                *
001200*   CALLED BY BPK100 AFTER THE TRANSACTION FILE HAS BEEN FULLY   *
001300*   PROCESSED AND THE MASTERS REWRITTEN.  MAKES ONE PASS OVER    *
001400*   THE FINAL PARKING-INFO TABLE AND ONE OVER THE SPOT TABLE,    *
001500*   ACCUMULATES THE COUNTS THE LOT MANAGER WANTS TO SEE EVERY    *
001600*   MORNING, AND PRINTS THE END-OF-RUN SUMMARY.  OWNS AND        *
001700*   CLOSES ITS OWN REPORT FILE -- BPK100 NEVER TOUCHES IT.       *
001800*                                                                *
001900*   CHANGE LOG                                                   *
002000*   ----------                                                   *
002100*   08/02/88  DBP  TKT-8403  ORIGINAL PROGRAM -- OCCUPANCY AND   *
002200*                            RESERVATION-STATUS TOTALS ONLY.     *
002300*   09/03/90  DBP  TKT-8688  ADDED THE EXTENDED-SESSION COUNT    *
002400*                            (LOT MANAGER WANTED TO SEE HOW      *
002500*                            OFTEN THE ONE-TIME EXTENSION WAS    *
002600*                            BEING USED).                        *
002700*   03/11/91  JLK  TKT-8677  ADDED THE LATE-EXIT COUNT AND       *
002800*                            PERCENTAGE LINE.                    *
002900*   01/06/99  MJO  TKT-9927  Y2K REVIEW -- THIS PROGRAM DOES NO  *
003000*                            DATE ARITHMETIC OF ITS OWN, ONLY    *
003100*                            COUNTS FLAGS AND STATUS BYTES, SO   *
003200*                            NO CHANGE WAS NEEDED.  LOGGED FOR   *
003300*                            THE Y2K AUDIT FILE PER DP MEMO      *
003400*                            12/98.                              *
003500*   05/17/04  CLF  TKT-0298  NOW RECEIVES THE SUBSCRIBER COUNT   *
003600*                            FROM BPK100 AS THE DENOMINATOR FOR  *
003700*                            THE LATE AND EXTENSION PERCENTAGES  *
003800*                            (WAS TOTAL PARKINGS BEFORE, WHICH   *
003900*                            OVERSTATED THE RATE ON A DAY WITH   *
004000*                            A LOT OF WALK-IN TRAFFIC).          *
004050*   05/10/04  CLF  TKT-0299  3000-COMPUTE-PERCENTAGES NEVER      *
004055*                            ROLLED UP THE MONTH-TO-DATE PARKING *
004060*                            HOURS THE LOT MANAGER ASKED FOR AT  *
004065*                            THE 04/04 REVIEW.  ADDED            *
004070*                            WS-MONTH-HOURS, ACCUMULATED IN 2000 *
004075*                            BY CALLING BPK200'S NEW DUR         *
004080*                            FUNCTION FOR EACH FINISHED SESSION. *
004085*                            KEPT AS A WORKING TOTAL ONLY -- THE *
004090*                            LOT MANAGER'S OFFICE HAS NOT SIGNED *
004095*                            OFF ON A NEW LINE FOR THE PRINTED   *
004098*                            SUMMARY YET.                        *
004100*                                                                *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SUMMARY-FILE     ASSIGN TO BPKSUMM
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-SUM-FS.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SUMMARY-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 132 CHARACTERS.
005900 01  SUM-PRINT-LINE.
006000     05  SUM-TEXT                   PIC X(120).
006100     05  FILLER                     PIC X(12) VALUE SPACES.
006200 WORKING-STORAGE SECTION.
006300*--------------------------------------------------------------*
006400*    FILE STATUS                                                *
006500*--------------------------------------------------------------*
006600 01  WS-FILE-STATUSES.
006700     05  WS-SUM-FS                  PIC X(02) VALUE '00'.
006800     05  FILLER                     PIC X(02) VALUE SPACES.
006820*--------------------------------------------------------------*
006840*    RULE-ENGINE CALL PARAMETER AREA -- TKT-0299 (05/10/04)     *
006850*    ONLY THE DUR FUNCTION IS USED HERE, TO GET A FINISHED      *
006860*    SESSION'S WHOLE-HOUR DURATION FOR WS-MONTH-HOURS BELOW.     *
006870*--------------------------------------------------------------*
006880 COPY BPKPRM REPLACING ==:TAG:== BY ==WS-RUL==.
006900*--------------------------------------------------------------*
007000*    ACCUMULATORS -- ONE PASS OVER THE PARKING-INFO TABLE       *
007100*--------------------------------------------------------------*
007200*----------------------------------------------------------*
007300*   WS-PKI-STAT-TAB IS AN ARRAY VIEW OF THE SIX COUNTERS     *
007400*   BELOW SO 1000-INITIALIZE CAN ZERO ALL SIX WITH ONE       *
007500*   PERFORM RATHER THAN SIX SEPARATE MOVE STATEMENTS.  THE   *
007600*   ORDER OF THE 05 ENTRIES MUST NOT CHANGE WITHOUT ALSO     *
007700*   CHECKING EVERY REFERENCE TO WS-STAT-ENTRY BY SUBSCRIPT.  *
007800*----------------------------------------------------------*
007900 01  WS-PKI-STAT-COUNTS.
008000     05  WS-CNT-FINISHED            PIC 9(06) COMP VALUE ZERO.
008100     05  WS-CNT-LATE                PIC 9(06) COMP VALUE ZERO.
008200     05  WS-CNT-EXTENDED            PIC 9(06) COMP VALUE ZERO.
008300     05  WS-CNT-RESV-OPEN           PIC 9(06) COMP VALUE ZERO.
008400     05  WS-CNT-RESV-USED           PIC 9(06) COMP VALUE ZERO.
008500     05  WS-CNT-RESV-CANC           PIC 9(06) COMP VALUE ZERO.
008600 01  WS-PKI-STAT-TAB REDEFINES WS-PKI-STAT-COUNTS.
008700     05  WS-STAT-ENTRY OCCURS 6 TIMES PIC 9(06) COMP.
008800*--------------------------------------------------------------*
008900*    ACCUMULATORS -- ONE PASS OVER THE SPOT TABLE               *
009000*--------------------------------------------------------------*
009100 01  WS-SPOT-COUNTERS.
009200     05  WS-AVAIL-COUNT             PIC 9(02) COMP VALUE ZERO.
009300     05  WS-OCCUPIED-COUNT          PIC 9(02) COMP VALUE ZERO.
009400     05  FILLER                     PIC X(04) VALUE SPACES.
009500*--------------------------------------------------------------*
009600*    DERIVED TOTALS AND WORK SUBSCRIPTS                        *
009700*--------------------------------------------------------------*
009800 77  WS-RESV-TOTAL                  PIC 9(06) COMP VALUE ZERO.
009850 77  WS-MONTH-HOURS                 PIC 9(07) COMP VALUE ZERO.
009900 77  WS-STAT-IX                     PIC 9(02) COMP VALUE ZERO.
010000*--------------------------------------------------------------*
010100*    PERCENTAGE WORK AREAS                                     *
010200*----------------------------------------------------------*
010300*   WS-LATE-PCT-R AND WS-EXT-PCT-R ARE REDEFINES OF THE       *
010400*   COMPUTED PERCENTAGE SO THE WHOLE-NUMBER PORTION CAN BE     *
010500*   TESTED SEPARATELY IF THE PRINT EDIT EVER NEEDS IT --       *
010600*   HELD TO THE EXACT 9(03)V9(1) WIDTH, NO FILLER, SO THE      *
010700*   REDEFINE STAYS BYTE FOR BYTE ALIGNED.                      *
010800*----------------------------------------------------------*
010900 01  WS-LATE-PCT-CALC.
011000     05  WS-LATE-PCT                PIC 9(03)V9(1) VALUE ZERO.
011100 01  WS-LATE-PCT-R REDEFINES WS-LATE-PCT-CALC.
011200     05  WS-LATE-PCT-WHOLE          PIC 9(03).
011300     05  WS-LATE-PCT-DEC            PIC 9(01).
011400 01  WS-EXT-PCT-CALC.
011500     05  WS-EXT-PCT                 PIC 9(03)V9(1) VALUE ZERO.
011600 01  WS-EXT-PCT-R REDEFINES WS-EXT-PCT-CALC.
011700     05  WS-EXT-PCT-WHOLE           PIC 9(03).
011800     05  WS-EXT-PCT-DEC             PIC 9(01).
011900*--------------------------------------------------------------*
012000*    PRINT-LINE EDIT FIELDS                                    *
012100*--------------------------------------------------------------*
012200 77  WS-EDIT-6                      PIC ZZZZZ9.
012300 77  WS-EDIT-PCT                    PIC ZZ9.9.
012400 77  WS-EDIT-2                      PIC Z9.
012500 LINKAGE SECTION.
012600 01  LK-PKI-TAB.
012700     05  LK-PT-ENTRY OCCURS 500 TIMES INDEXED BY LK-PT-IX.
012800         10  LK-PT-ID               PIC 9(06).
012900         10  LK-PT-SPOT-ID          PIC 9(02).
013000         10  LK-PT-USER-ID          PIC 9(06).
013100         10  LK-PT-ORDER-DATE       PIC 9(14).
013200         10  LK-PT-EST-START        PIC 9(14).
013300         10  LK-PT-EST-END          PIC 9(14).
013400         10  LK-PT-ACT-START        PIC 9(14).
013500         10  LK-PT-ACT-END          PIC 9(14).
013600         10  LK-PT-IS-ORDERED       PIC X(01).
013700         10  LK-PT-IS-LATE          PIC X(01).
013800         10  LK-PT-IS-EXTENDED      PIC X(01).
013900         10  LK-PT-STATUS           PIC X(01).
014000     05  FILLER                     PIC X(01).
014100 01  LK-PKI-COUNT                   PIC 9(05) COMP.
014200 01  LK-SPT-TAB.
014300     05  LK-ST-ENTRY OCCURS 10 TIMES INDEXED BY LK-ST-IX.
014400         10  LK-ST-ID               PIC 9(02).
014500         10  LK-ST-OCCUPIED         PIC X(01).
014600     05  FILLER                     PIC X(01).
014700 01  LK-SUB-COUNT                   PIC 9(05) COMP.
014800 PROCEDURE DIVISION USING LK-PKI-TAB, LK-PKI-COUNT, LK-SPT-TAB,
014900     LK-SUB-COUNT.
015000*==========================*
015100*    0000-MAIN-LINE        *
015200*==========================*
015300 0000-MAIN-LINE.
015400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015500     PERFORM 2000-ACCUMULATE-ONE-PKI-ROW THRU 2000-EXIT
015600         VARYING LK-PT-IX FROM 1 BY 1 UNTIL LK-PT-IX > LK-PKI-COUNT.
015700     PERFORM 2500-CHECK-ONE-SPOT THRU 2500-EXIT
015800         VARYING LK-ST-IX FROM 1 BY 1 UNTIL LK-ST-IX > 10.
015900     COMPUTE WS-OCCUPIED-COUNT = 10 - WS-AVAIL-COUNT.
016000     PERFORM 3000-COMPUTE-PERCENTAGES THRU 3000-EXIT.
016100     PERFORM 4000-PRINT-SUMMARY THRU 4000-EXIT.
016200     CLOSE SUMMARY-FILE.
016300     GOBACK.
016400*==========================*
016500*    1000  INITIALIZATION  *
016600*==========================*
016700 1000-INITIALIZE.
016800     PERFORM 1010-ZERO-ONE-STAT-CELL THRU 1010-EXIT
016900         VARYING WS-STAT-IX FROM 1 BY 1 UNTIL WS-STAT-IX > 6.
017000     MOVE ZERO TO WS-AVAIL-COUNT WS-OCCUPIED-COUNT WS-RESV-TOTAL
017010         WS-MONTH-HOURS.
017100     OPEN OUTPUT SUMMARY-FILE.
017200     IF WS-SUM-FS NOT = '00'
017300         DISPLAY 'BPK900 - SUMMARY-FILE OPEN ERROR ' WS-SUM-FS
017400     END-IF.
017500 1000-EXIT.
017600     EXIT.
017700 1010-ZERO-ONE-STAT-CELL.
017800     MOVE ZERO TO WS-STAT-ENTRY (WS-STAT-IX).
017900 1010-EXIT.
018000     EXIT.
018100*==========================*
018200*    2000  ACCUMULATE PKI  *
018300*==========================*
018400*----------------------------------------------------------*
018500*   2000  ONE PARKING-INFO ROW UPDATES AS MANY OF THE SIX   *
018600*   COUNTERS AS APPLY -- A ROW CAN BE, FOR EXAMPLE, BOTH A   *
018700*   FINISHED SESSION AND A USED RESERVATION AT ONCE.         *
018800*----------------------------------------------------------*
018900 2000-ACCUMULATE-ONE-PKI-ROW.
018950*    05/10/04 CLF TKT-0299 -- ROLL A FINISHED SESSION'S WHOLE-
018960*    HOUR DURATION INTO WS-MONTH-HOURS VIA BPK200'S DUR FUNCTION.
019000     IF LK-PT-STATUS (LK-PT-IX) = 'F'
019100         ADD 1 TO WS-CNT-FINISHED
019120         MOVE LK-PT-ACT-START (LK-PT-IX)   TO WS-RUL-REQ-START
019140         MOVE LK-PT-ACT-END (LK-PT-IX)     TO WS-RUL-REQ-END
019160         MOVE 'DUR'                        TO WS-RUL-FUNCTION
019180         CALL 'BPK200' USING WS-RUL, LK-SPT-TAB, LK-PKI-TAB,
019190             LK-PKI-COUNT
019195         ADD WS-RUL-DUR-HOURS TO WS-MONTH-HOURS
019200         IF LK-PT-IS-LATE (LK-PT-IX) = 'Y'
019300             ADD 1 TO WS-CNT-LATE
019400         END-IF
019500     END-IF.
019600     IF LK-PT-IS-EXTENDED (LK-PT-IX) = 'Y'
019700         ADD 1 TO WS-CNT-EXTENDED
019800     END-IF.
019900     IF LK-PT-STATUS (LK-PT-IX) = 'P'
020000         ADD 1 TO WS-CNT-RESV-OPEN
020100     END-IF.
020200     IF LK-PT-STATUS (LK-PT-IX) = 'C'
020300         ADD 1 TO WS-CNT-RESV-CANC
020400     END-IF.
020500     IF LK-PT-IS-ORDERED (LK-PT-IX) = 'Y'
020600        AND (LK-PT-STATUS (LK-PT-IX) = 'F'
020700             OR LK-PT-STATUS (LK-PT-IX) = 'A')
020800         ADD 1 TO WS-CNT-RESV-USED
020900     END-IF.
021000 2000-EXIT.
021100     EXIT.
021200*==========================*
021300*    2500  ACCUMULATE SPOT *
021400*==========================*
021500 2500-CHECK-ONE-SPOT.
021600     IF LK-ST-OCCUPIED (LK-ST-IX) = 'N'
021700         ADD 1 TO WS-AVAIL-COUNT
021800     END-IF.
021900 2500-EXIT.
022000     EXIT.
022100*==========================*
022200*    3000  PERCENTAGES     *
022300*==========================*
022400*----------------------------------------------------------*
022500*   3000  LATE AND EXTENSION PERCENTAGE OF THE SUBSCRIBER    *
022600*   COUNT PASSED IN BY BPK100 (TKT-0298) -- ZERO WHEN THERE  *
022700*   ARE NO SUBSCRIBERS ON FILE RATHER THAN A DIVIDE ABEND.    *
022800*----------------------------------------------------------*
022900 3000-COMPUTE-PERCENTAGES.
023000     IF LK-SUB-COUNT = ZERO
023100         MOVE ZERO TO WS-LATE-PCT
023200         MOVE ZERO TO WS-EXT-PCT
023300     ELSE
023400         COMPUTE WS-LATE-PCT ROUNDED =
023500             (WS-CNT-LATE * 100) / LK-SUB-COUNT
023600         COMPUTE WS-EXT-PCT ROUNDED =
023700             (WS-CNT-EXTENDED * 100) / LK-SUB-COUNT
023800     END-IF.
023900     COMPUTE WS-RESV-TOTAL =
024000         WS-CNT-RESV-OPEN + WS-CNT-RESV-USED + WS-CNT-RESV-CANC.
024100 3000-EXIT.
024200     EXIT.
024300*==========================*
024400*    4000  PRINT SUMMARY   *
024500*==========================*
024600 4000-PRINT-SUMMARY.
024700     MOVE SPACES TO SUM-PRINT-LINE.
024800     MOVE 'BPARK DAILY MANAGEMENT SUMMARY' TO SUM-TEXT.
024900     WRITE SUM-PRINT-LINE.
025000     MOVE WS-CNT-FINISHED TO WS-EDIT-6.
025100     MOVE SPACES TO SUM-PRINT-LINE.
025200     STRING 'TOTAL PARKINGS ........ ' WS-EDIT-6
025300         DELIMITED BY SIZE INTO SUM-TEXT.
025400     WRITE SUM-PRINT-LINE.
025500     MOVE WS-CNT-LATE TO WS-EDIT-6.
025600     MOVE WS-LATE-PCT TO WS-EDIT-PCT.
025700     MOVE SPACES TO SUM-PRINT-LINE.
025800     STRING 'LATE EXITS ............ ' WS-EDIT-6
025900         '   (' WS-EDIT-PCT ' %)'
026000         DELIMITED BY SIZE INTO SUM-TEXT.
026100     WRITE SUM-PRINT-LINE.
026200     MOVE WS-CNT-EXTENDED TO WS-EDIT-6.
026300     MOVE WS-EXT-PCT TO WS-EDIT-PCT.
026400     MOVE SPACES TO SUM-PRINT-LINE.
026500     STRING 'EXTENSIONS ............ ' WS-EDIT-6
026600         '   (' WS-EDIT-PCT ' %)'
026700         DELIMITED BY SIZE INTO SUM-TEXT.
026800     WRITE SUM-PRINT-LINE.
026900     MOVE WS-CNT-RESV-OPEN TO WS-EDIT-6.
027000     MOVE SPACES TO SUM-PRINT-LINE.
027100     STRING 'RESERVATIONS  OPEN .... ' WS-EDIT-6
027200         DELIMITED BY SIZE INTO SUM-TEXT.
027300     WRITE SUM-PRINT-LINE.
027400     MOVE WS-CNT-RESV-USED TO WS-EDIT-6.
027500     MOVE SPACES TO SUM-PRINT-LINE.
027600     STRING '              USED .... ' WS-EDIT-6
027700         DELIMITED BY SIZE INTO SUM-TEXT.
027800     WRITE SUM-PRINT-LINE.
027900     MOVE WS-CNT-RESV-CANC TO WS-EDIT-6.
028000     MOVE SPACES TO SUM-PRINT-LINE.
028100     STRING '              CANCELLED ' WS-EDIT-6
028200         DELIMITED BY SIZE INTO SUM-TEXT.
028300     WRITE SUM-PRINT-LINE.
028400     MOVE WS-RESV-TOTAL TO WS-EDIT-6.
028500     MOVE SPACES TO SUM-PRINT-LINE.
028600     STRING '              TOTAL ... ' WS-EDIT-6
028700         DELIMITED BY SIZE INTO SUM-TEXT.
028800     WRITE SUM-PRINT-LINE.
028900     MOVE WS-OCCUPIED-COUNT TO WS-EDIT-2.
029000     MOVE SPACES TO SUM-PRINT-LINE.
029100     STRING 'SPOTS OCCUPIED ........ ' WS-EDIT-2
029200         '  OF 10' DELIMITED BY SIZE INTO SUM-TEXT.
029300     WRITE SUM-PRINT-LINE.
029400 4000-EXIT.
029500     EXIT.
