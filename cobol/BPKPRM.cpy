000100*****************************************************************
000200*                                                                *
000300*   BPKPRM  --  RULE-ENGINE CALL PARAMETER AREA                  *
000400*                                                                *
000500*   SHARED BY BPK100 (WORKING-STORAGE, REPLACING TAG WS-RUL)     *
000600*   AND BPK200 (LINKAGE SECTION, REPLACING TAG LK-RUL) SO THE    *
000700*   CALL 'BPK200' USING ... ARGUMENT LIST LINES UP FIELD FOR     *
000800*   FIELD.  ONE FUNCTION CODE, ONE ANSWER FLAG, THE REST ARE     *
000900*   IN/OUT WORK FIELDS -- SEE THE COMMENTS ON EACH FUNCTION IN   *
001000*   BPK200'S 0000-MAIN-LINE FOR WHICH FIELDS IT USES.            *
001100*                                                                *
001200*   88-01  R.HOLLOWAY   TKT-8402  ORIGINAL LAYOUT.               *
001250*   04-05  C.FERGUSON   TKT-0299  ADDED THE DUR FUNCTION AND     *
001260*                                 DUR-HOURS FIELD SO BPK900      *
001270*                                 COULD GET A SESSION'S WHOLE-   *
001280*                                 HOUR DURATION WITHOUT DOING    *
001290*                                 ITS OWN DAY-NUMBER ARITHMETIC. *
001300*                                                                *
001400*****************************************************************
001500 01  :TAG:.
001600     05  :TAG:-FUNCTION            PIC X(03).
001700         88  :TAG:-GENERAL-40           VALUE 'G40'.
001800         88  :TAG:-STRICT-40            VALUE 'S40'.
001900         88  :TAG:-ADD-MINUTES          VALUE 'ADM'.
002000         88  :TAG:-CHOOSE-RESV-SPOT     VALUE 'CSP'.
002100         88  :TAG:-CHOOSE-ENTRY-SPOT    VALUE 'CES'.
002200         88  :TAG:-EXTEND-CHECK         VALUE 'EXC'.
002250         88  :TAG:-CALC-DURATION        VALUE 'DUR'.
002300     05  :TAG:-OK                  PIC X(01).
002400         88  :TAG:-ANSWER-YES          VALUE 'Y'.
002500         88  :TAG:-ANSWER-NO           VALUE 'N'.
002600     05  :TAG:-TS-IN               PIC 9(14).
002700     05  :TAG:-ADD-MIN             PIC S9(07) COMP.
002800     05  :TAG:-TS-OUT              PIC 9(14).
002900     05  :TAG:-REQ-START           PIC 9(14).
003000     05  :TAG:-REQ-END             PIC 9(14).
003100     05  :TAG:-CHOSEN-SPOT         PIC 9(02).
003200     05  :TAG:-AVAIL-COUNT         PIC 9(02) COMP.
003300     05  :TAG:-MIN-AVAIL           PIC 9(02) COMP.
003350     05  :TAG:-DUR-HOURS           PIC 9(05) COMP.
003400     05  FILLER                    PIC X(04) VALUE SPACES.
