000100*****************************************************************
000200*                                                                *
000300*   BPKPKI  --  PARKING-INFO RECORD LAYOUT (SESSION / RESV LOG)  *
000400*                                                                *
000500*   ONE ENTRY PER RESERVATION OR PARKING SESSION.  KEY IS        *
000600*   PKI-ID, ASSIGNED FROM THE RUNNING COUNTER WS-NEXT-PKI-ID IN  *
000700*   THE CALLING PROGRAM AND RETURNED TO THE SUBSCRIBER AS THE    *
000800*   "PARKING CODE" / "CONFIRMATION CODE".  ALL TIMES ARE 14-     *
001000*   DIGIT YYYYMMDDHHMMSS TIMESTAMPS; A ZERO VALUE MEANS THE      *
001100*   EVENT HAS NOT HAPPENED YET (E.G. PKI-ACT-END = 0 UNTIL THE   *
001200*   CAR ACTUALLY LEAVES).                                       *
001300*                                                                *
001400*   88-01  R.HOLLOWAY   TKT-8402  ORIGINAL LAYOUT.               *
001500*   91-03  J.KOWALCZYK  TKT-8677  ADDED THE DATE/TIME BREAKOUT   *
001600*                                 REDEFINES SO 4300 COULD TEST   *
001700*                                 "TODAY" WITHOUT A SEPARATE     *
001800*                                 DATE-CONVERSION CALL.          *
001900*                                                                *
002000*****************************************************************
002100 01  :TAG:-REC.
002200     05  :TAG:-ID                   PIC 9(06).
002300     05  :TAG:-SPOT-ID              PIC 9(02).
002400     05  :TAG:-USER-ID              PIC 9(06).
002500     05  :TAG:-ORDER-DATE           PIC 9(14).
002600     05  :TAG:-ORDER-DATE-R REDEFINES :TAG:-ORDER-DATE.
002700         10  :TAG:-ORDER-DATE-YMD   PIC 9(08).
002800         10  :TAG:-ORDER-DATE-HMS   PIC 9(06).
002900     05  :TAG:-EST-START            PIC 9(14).
003000     05  :TAG:-EST-START-R REDEFINES :TAG:-EST-START.
003100         10  :TAG:-EST-START-YMD    PIC 9(08).
003200         10  :TAG:-EST-START-HMS    PIC 9(06).
003300     05  :TAG:-EST-END              PIC 9(14).
003400     05  :TAG:-EST-END-R REDEFINES :TAG:-EST-END.
003500         10  :TAG:-EST-END-YMD      PIC 9(08).
003600         10  :TAG:-EST-END-HMS      PIC 9(06).
003700     05  :TAG:-ACT-START            PIC 9(14).
003800     05  :TAG:-ACT-END              PIC 9(14).
003900     05  :TAG:-IS-ORDERED           PIC X(01).
004000         88  :TAG:-WAS-ORDERED          VALUE 'Y'.
004100     05  :TAG:-IS-LATE              PIC X(01).
004200         88  :TAG:-WAS-LATE             VALUE 'Y'.
004300     05  :TAG:-IS-EXTENDED          PIC X(01).
004400         88  :TAG:-WAS-EXTENDED         VALUE 'Y'.
004500     05  :TAG:-STATUS               PIC X(01).
004600         88  :TAG:-IS-PREORDER          VALUE 'P'.
004700         88  :TAG:-IS-ACTIVE            VALUE 'A'.
004800         88  :TAG:-IS-FINISHED          VALUE 'F'.
004900         88  :TAG:-IS-CANCELLED         VALUE 'C'.
005000     05  FILLER                     PIC X(08) VALUE SPACES.
