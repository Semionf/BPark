000100*****************************************************************
000200*                                                                *
000300*   BPKTRN  --  DAILY TRANSACTION RECORD LAYOUT                  *
000400*                                                                *
000500*   ONE INPUT RECORD PER PARKING-SYSTEM REQUEST FOR THE RUN.     *
000600*   TRX-CODE DRIVES THE EVALUATE IN 2000-PROCESS-TRANS:          *
000700*     RESV  MAKE A RESERVATION            EXTD  EXTEND A SESSION *
000800*     ENTR  ENTER (SPONTANEOUS OR RESV)   CANC  CANCEL A RESV    *
000900*     EXIT  LEAVE THE LOT                 REGS  REGISTER A SUB   *
001000*     UPDT  UPDATE SUBSCRIBER PROFILE     LOST  RECOVER CODE     *
001100*     HIST  PARKING HISTORY / ACTIVE LIST                        *
001200*   TRX-TEXT IS FREE FORM -- FOR REGS/UPDT IT HOLDS A COMMA      *
001300*   SEPARATED LIST OF NAME,PHONE,EMAIL,CAR-NUM (BLANK FIELDS     *
001400*   BETWEEN COMMAS ARE "NO CHANGE" ON AN UPDT).                  *
001500*                                                                *
001600*   88-01  R.HOLLOWAY   TKT-8402  ORIGINAL LAYOUT.               *
001700*                                                                *
001800*****************************************************************
001900 01  :TAG:-REC.
002000     05  :TAG:-CODE                 PIC X(04).
002100     05  :TAG:-USER-ID              PIC 9(06).
002200     05  :TAG:-USERNAME             PIC X(20).
002300     05  :TAG:-PARKING-CODE         PIC 9(06).
002400     05  :TAG:-DATETIME             PIC 9(14).
002500     05  :TAG:-DATETIME-R REDEFINES :TAG:-DATETIME.
002600         10  :TAG:-DATETIME-YMD     PIC 9(08).
002700         10  :TAG:-DATETIME-HMS     PIC 9(06).
002800     05  :TAG:-HOURS                PIC 9(01).
002900     05  :TAG:-TEXT                 PIC X(60).
003000     05  FILLER                     PIC X(09) VALUE SPACES.
