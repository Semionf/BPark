000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BPK100.
000300 AUTHOR.        R. HOLLOWAY.
000400 INSTALLATION.  CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000500 DATE-WRITTEN.  06/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*   BPK100  --  PARKING LOT DAILY TRANSACTION DRIVER             *
001100*                                                                *
001200*   READS THE DAY'S TRANSACTION FILE (RESERVATIONS, ENTRIES,     *
001300*   EXITS, EXTENSIONS, CANCELLATIONS, SUBSCRIBER MAINTENANCE,    *
001400*   LOST-CODE RECOVERY AND HISTORY REQUESTS) AGAINST THE USER,   *
001500*   PARKING-SPOT AND PARKING-INFO MASTERS, WHICH ARE LOADED      *
001600*   ENTIRELY INTO WORKING STORAGE AND SEARCHED RATHER THAN KEPT  *
001700*   ON AN INDEXED FILE -- THE LOT ONLY HAS 10 SPOTS AND THE      *
001800*   TABLES ARE SMALL ENOUGH TO CARRY IN CORE FOR A RUN.          *
001900*                                                                *
002000*   THE HARDER ARITHMETIC (THE 40 PERCENT AVAILABILITY RULES,    *
002100*   SPOT SELECTION AND THE EXTENSION CONFLICT SCAN) IS FARMED    *
002200*   OUT TO BPK200 SO THIS PROGRAM STAYS READABLE AS A STRAIGHT   *
002300*   EVALUATE OF THE TRANSACTION CODE.  END OF RUN, BPK900 IS     *
002400*   CALLED TO PRINT THE MANAGEMENT SUMMARY.                      *
002500*                                                                *
002600*   CHANGE LOG                                                   *
002700*   ----------                                                   *
002800*   06/14/88  RAH  TKT-8402  ORIGINAL PROGRAM.                   *
002900*   11/02/88  RAH  TKT-8455  ADDED THE 24-HOUR / 7-DAY WINDOW    *
003000*                            CHECK ON RESERVATION REQUESTS --    *
003100*                            LOT MANAGER WAS LETTING PEOPLE      *
003200*                            BOOK A YEAR OUT AND FORGETTING.     *
003300*   04/19/89  RAH  TKT-8501  ADDED THE STRICT 40 PERCENT SCAN    *
003400*                            CALL AHEAD OF SPOT SELECTION ON A   *
003500*                            RESERVATION (SEE BPK200).           *
003600*   09/03/90  DBP  TKT-8688  SPONTANEOUS ENTRY NOW REJECTS A     *
003700*                            SECOND CAR FOR A SUBSCRIBER WHO     *
003800*                            NEVER EXITED FROM AN EARLIER ONE.   *
003900*   03/11/91  JLK  TKT-8677  15-MINUTE GRACE WINDOW ADDED ON     *
004000*                            RESERVED ENTRY (WAS IMMEDIATE       *
004100*                            CANCEL BEFORE THIS).                *
004200*   07/22/92  DBP  TKT-8802  EXTENSION NOW CALLS BPK200 TO       *
004300*                            CHECK FOR A COLLIDING RESERVATION   *
004400*                            BEFORE PUSHING OUT THE END TIME.    *
004500*   06/01/93  DBP  TKT-8951  REGS/UPDT TRANSACTIONS ADDED FOR    *
004600*                            SUBSCRIBER SELF-SERVICE MAINTENANCE *
004700*                            (WAS A MANUAL DP REQUEST BEFORE).   *
004800*   02/14/95  MJO  TKT-9204  LOST-CODE (LOST) AND HISTORY        *
004900*                            (HIST) TRANSACTIONS ADDED.          *
005000*   01/06/99  MJO  TKT-9927  Y2K -- SYSTEM DATE WAS BEING USED   *
005100*                            AS A 2-DIGIT YEAR THROUGHOUT.  ALL  *
005200*                            TIMESTAMPS NOW CARRY A WINDOWED     *
005300*                            4-DIGIT YEAR (SEE 1050-DERIVE-      *
005400*                            CURRENT-TIMESTAMP).  RAN PARALLEL   *
005500*                            AGAINST 12/98 PRODUCTION DATA, NO   *
005600*                            DIFFERENCES.                        *
005700*   08/30/01  CLF  TKT-0143  RESULTS RECORD WIDENED TO 132 TO    *
005800*                            MATCH THE NEW PRINT SPOOLER.        *
005900*   05/17/04  CLF  TKT-0298  ADDED THE SUBSCRIBER COUNT PASSED   *
006000*                            TO BPK900 FOR THE LATE-PERCENTAGE   *
006100*                            LINE ON THE SUMMARY.                *
006150*   05/17/04  CLF  TKT-0301  4200-PROCESS-ENTR-SPONTAN WAS       *
006160*                            CALLING BPK200'S G40 FUNCTION AND   *
006170*                            TURNING AWAY A WALK-IN WHEN A SPOT  *
006180*                            WAS ACTUALLY FREE.  SPONTANEOUS     *
006190*                            ENTRY CARRIES NO 40 PCT RESTRICTION *
006195*                            -- DROPPED THE G40 CALL.            *
006196*   05/17/04  CLF  TKT-0302  4610-PARSE-REGS-TEXT ALSO REFUSED   *
006197*                            REGISTRATION ON A BLANK CAR NUMBER. *
006198*                            RULE 11 ONLY REQUIRES NAME/PHONE/   *
006199*                            EMAIL -- DROPPED THE FIELD-4 TEST.  *
006200*                                                                *
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-370.
006700 OBJECT-COMPUTER.  IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT USERS-FILE       ASSIGN TO BPKUSRS
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-USR-FS.
007500     SELECT SPOTS-FILE       ASSIGN TO BPKSPTS
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-SPT-FS.
007800     SELECT PARKINFO-FILE    ASSIGN TO BPKPKIS
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-PKI-FS.
008100     SELECT TRANSACTION-FILE ASSIGN TO BPKTRAN
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-TRN-FS.
008400     SELECT RESULTS-FILE     ASSIGN TO BPKRSLT
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WS-RES-FS.
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  USERS-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 134 CHARACTERS.
009200 01  USR-FD-REC.
009300     COPY BPKUSR REPLACING ==:TAG:== BY ==USR-FD==.
009400 FD  SPOTS-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 8 CHARACTERS.
009700 01  SPT-FD-REC.
009800     COPY BPKSPT REPLACING ==:TAG:== BY ==SPT-FD==.
009900 FD  PARKINFO-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 96 CHARACTERS.
010200 01  PKI-FD-REC.
010300     COPY BPKPKI REPLACING ==:TAG:== BY ==PKI-FD==.
010400 FD  TRANSACTION-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 120 CHARACTERS.
010700 01  TRN-FD-REC.
010800     COPY BPKTRN REPLACING ==:TAG:== BY ==TRN-FD==.
010900 FD  RESULTS-FILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 132 CHARACTERS.
011200 01  RESULTS-RECORD.
011300     05  RES-PKI-ID                 PIC 9(06).
011400     05  FILLER                     PIC X(01) VALUE SPACE.
011500     05  RES-TRX-CODE               PIC X(04).
011600     05  FILLER                     PIC X(01) VALUE SPACE.
011700     05  RES-USER-ID                PIC 9(06).
011800     05  FILLER                     PIC X(01) VALUE SPACE.
011900     05  RES-MESSAGE                PIC X(100).
012000     05  FILLER                     PIC X(13) VALUE SPACES.
012100 WORKING-STORAGE SECTION.
012200*--------------------------------------------------------------*
012300*    FILE STATUS / SWITCHES                                    *
012400*--------------------------------------------------------------*
012500 01  WS-FILE-STATUSES.
012600     05  WS-USR-FS                  PIC X(02) VALUE '00'.
012700     05  WS-SPT-FS                  PIC X(02) VALUE '00'.
012800     05  WS-PKI-FS                  PIC X(02) VALUE '00'.
012900     05  WS-TRN-FS                  PIC X(02) VALUE '00'.
013000     05  WS-RES-FS                  PIC X(02) VALUE '00'.
013010     05  FILLER                     PIC X(02) VALUE SPACES.
013100 01  WS-SWITCHES.
013200     05  WS-TRAN-EOF                PIC X(01) VALUE 'N'.
013300         88  TRAN-EOF-YES               VALUE 'Y'.
013400     05  WS-USR-EOF                 PIC X(01) VALUE 'N'.
013500         88  USR-EOF-YES                VALUE 'Y'.
013600     05  WS-SPT-EOF                 PIC X(01) VALUE 'N'.
013700         88  SPT-EOF-YES                VALUE 'Y'.
013800     05  WS-PKI-EOF                 PIC X(01) VALUE 'N'.
013900         88  PKI-EOF-YES                VALUE 'Y'.
014000     05  WS-DENY-SW                 PIC X(01) VALUE 'N'.
014100         88  ACCESS-IS-DENIED           VALUE 'Y'.
014150     05  FILLER                     PIC X(03) VALUE SPACES.
014200*--------------------------------------------------------------*
014300*    CURRENT DATE/TIME  (WINDOWED PER TKT-9927, 01/99)          *
014400*--------------------------------------------------------------*
014500 01  WS-SYS-DATE.
014600     05  WS-SYS-YY                  PIC 9(02).
014700     05  WS-SYS-MM                  PIC 9(02).
014800     05  WS-SYS-DD                  PIC 9(02).
014850     05  FILLER                     PIC X(02) VALUE SPACES.
014900 01  WS-SYS-TIME.
015000     05  WS-SYS-HH                  PIC 9(02).
015100     05  WS-SYS-MIN                 PIC 9(02).
015200     05  WS-SYS-SS                  PIC 9(02).
015300     05  WS-SYS-HS                  PIC 9(02).
015350     05  FILLER                     PIC X(02) VALUE SPACES.
015400*----------------------------------------------------------*
015410*   WS-NOW-BLK IS HELD TO EXACTLY 14 BYTES ON PURPOSE -- IT *
015420*   HAS TO LINE UP BYTE FOR BYTE WITH THE WS-NOW-14 AND     *
015430*   WS-TODAY-YMD REDEFINES BELOW, SO NO FILLER GOES HERE.   *
015440*----------------------------------------------------------*
015450 01  WS-NOW-BLK.
015500     05  WS-NOW-CENTURY             PIC 9(02).
015600     05  WS-NOW-YY                  PIC 9(02).
015700     05  WS-NOW-MM                  PIC 9(02).
015800     05  WS-NOW-DD                  PIC 9(02).
015900     05  WS-NOW-HH                  PIC 9(02).
016000     05  WS-NOW-MIN                 PIC 9(02).
016100     05  WS-NOW-SS                  PIC 9(02).
016200 01  WS-NOW-14 REDEFINES WS-NOW-BLK PIC 9(14).
016300 01  WS-TODAY-YMD REDEFINES WS-NOW-BLK.
016400     05  WS-TODAY-YMD-8             PIC 9(08).
016500     05  FILLER                     PIC 9(06).
016600*--------------------------------------------------------------*
016700*    IN-CORE MASTER TABLES                                     *
016800*--------------------------------------------------------------*
016900 01  WS-USR-TABLE.
017000     05  WS-USR-COUNT               PIC 9(05) COMP VALUE ZERO.
017100     05  WS-SUB-COUNT               PIC 9(05) COMP VALUE ZERO.
017200     05  WS-USR-TAB OCCURS 500 TIMES INDEXED BY USR-IDX.
017300         10  WS-UT-ID               PIC 9(06).
017400         10  WS-UT-USERNAME         PIC X(20).
017500         10  WS-UT-NAME             PIC X(30).
017600         10  WS-UT-PHONE            PIC X(15).
017700         10  WS-UT-EMAIL            PIC X(40).
017800         10  WS-UT-CAR-NUM          PIC X(10).
017900         10  WS-UT-TYPE             PIC X(03).
017950     05  FILLER                     PIC X(04) VALUE SPACES.
018000 01  WS-SPT-TABLE.
018100     05  WS-SPT-COUNT               PIC 9(02) COMP VALUE ZERO.
018200     05  WS-SPT-TAB OCCURS 10 TIMES INDEXED BY SPT-IDX.
018300         10  WS-ST-ID               PIC 9(02).
018400         10  WS-ST-OCCUPIED         PIC X(01).
018450     05  FILLER                     PIC X(04) VALUE SPACES.
018500 01  WS-PKI-TABLE.
018600     05  WS-PKI-COUNT               PIC 9(05) COMP VALUE ZERO.
018700     05  WS-PKI-TAB OCCURS 500 TIMES INDEXED BY PKI-IDX.
018800         10  WS-PT-ID               PIC 9(06).
018900         10  WS-PT-SPOT-ID          PIC 9(02).
019000         10  WS-PT-USER-ID          PIC 9(06).
019100         10  WS-PT-ORDER-DATE       PIC 9(14).
019200         10  WS-PT-EST-START        PIC 9(14).
019300         10  WS-PT-EST-END          PIC 9(14).
019400         10  WS-PT-ACT-START        PIC 9(14).
019500         10  WS-PT-ACT-END          PIC 9(14).
019600         10  WS-PT-IS-ORDERED       PIC X(01).
019700         10  WS-PT-IS-LATE          PIC X(01).
019800         10  WS-PT-IS-EXTENDED      PIC X(01).
019900         10  WS-PT-STATUS           PIC X(01).
020000             88  WS-PT-IS-PREORDER      VALUE 'P'.
020100             88  WS-PT-IS-ACTIVE        VALUE 'A'.
020200             88  WS-PT-IS-FINISHED      VALUE 'F'.
020300             88  WS-PT-IS-CANCELLED     VALUE 'C'.
020350     05  FILLER                     PIC X(04) VALUE SPACES.
020400*--------------------------------------------------------------*
020500*    HISTORY / ACTIVE-LIST WORK TABLE (SORTED INDEX LIST)       *
020600*--------------------------------------------------------------*
020700 01  WS-HIST-WORK.
020800     05  WS-HIST-COUNT              PIC 9(05) COMP VALUE ZERO.
020900     05  WS-HIST-IX OCCURS 500 TIMES INDEXED BY H-IDX
021000                    PIC 9(05) COMP.
021050     05  FILLER                     PIC X(04) VALUE SPACES.
021100 77  WS-HIST-TEMP                   PIC 9(05) COMP.
021200 77  WS-HIST-J                      PIC 9(05) COMP.
021300 77  WS-HIST-SWAPPED                PIC X(01).
021400*--------------------------------------------------------------*
021500*    RULE ENGINE (BPK200) CALL AREA -- SEE BPKPRM COPYBOOK      *
021600*--------------------------------------------------------------*
021700     COPY BPKPRM REPLACING ==:TAG:== BY ==WS-RUL==.
021800*--------------------------------------------------------------*
021900*    ID GENERATORS AND MISCELLANEOUS COUNTERS                  *
022000*--------------------------------------------------------------*
022100 01  WS-ID-GENERATORS.
022200     05  WS-NEXT-USR-ID             PIC 9(06) COMP VALUE ZERO.
022300     05  WS-NEXT-PKI-ID             PIC 9(06) COMP VALUE ZERO.
022350     05  FILLER                     PIC X(04) VALUE SPACES.
022400 01  WS-MISC-COUNTERS.
022500     05  WS-LOOP-SUB                PIC 9(05) COMP VALUE ZERO.
022600     05  WS-FOUND-IX                PIC 9(05) COMP VALUE ZERO.
022700     05  WS-HOURS-BIN               PIC 9(02) COMP VALUE ZERO.
022750     05  FILLER                     PIC X(04) VALUE SPACES.
022800*--------------------------------------------------------------*
022900*    TRANSACTION-TEXT CSV PARSE WORK AREA (REGS / UPDT)         *
023000*--------------------------------------------------------------*
023100 01  WS-CSV-WORK.
023200     05  WS-CSV-TEXT                PIC X(60).
023300     05  WS-CSV-FIELD-1             PIC X(40).
023400     05  WS-CSV-FIELD-2             PIC X(40).
023500     05  WS-CSV-FIELD-3             PIC X(40).
023600     05  WS-CSV-FIELD-4             PIC X(40).
023700     05  WS-CSV-COMMA-AT            PIC 9(02) COMP VALUE ZERO.
023800     05  WS-CSV-SCAN-IX             PIC 9(02) COMP VALUE ZERO.
023900     05  WS-CSV-FIELD-NO            PIC 9(02) COMP VALUE ZERO.
024000     05  WS-CSV-START               PIC 9(02) COMP VALUE ZERO.
024050     05  FILLER                     PIC X(04) VALUE SPACES.
024100*--------------------------------------------------------------*
024200*    RESULT LINE BUILD AREA                                    *
024300*--------------------------------------------------------------*
024400 01  WS-RESULT-WORK.
024500     05  WS-RESULT-PKI-ID           PIC 9(06) VALUE ZERO.
024600     05  WS-RESULT-USER-ID          PIC 9(06) VALUE ZERO.
024700     05  WS-RESULT-MSG              PIC X(100) VALUE SPACES.
024750     05  FILLER                     PIC X(04) VALUE SPACES.
024800 01  WS-EDIT-6                      PIC ZZZZZ9.
024900 PROCEDURE DIVISION.
025000*==========================*
025100*    0000-MAIN-LINE        *
025200*==========================*
025300 0000-MAIN-LINE.
025400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
025500     PERFORM 2000-PROCESS-TRANS THRU 2000-EXIT
025600         UNTIL TRAN-EOF-YES.
025700     PERFORM 8000-REWRITE-MASTERS THRU 8000-EXIT.
025800     PERFORM 9000-RUN-MANAGEMENT-REPORT THRU 9000-EXIT.
025900     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
026000     GOBACK.
026100*==========================*
026200*    1000  INITIALIZATION  *
026300*==========================*
026400 1000-INITIALIZE.
026500     ACCEPT WS-SYS-DATE FROM DATE.
026600     ACCEPT WS-SYS-TIME FROM TIME.
026700     PERFORM 1050-DERIVE-CURRENT-TIMESTAMP THRU 1050-EXIT.
026800     PERFORM 1900-OPEN-FILES THRU 1900-EXIT.
026900     PERFORM 1100-LOAD-USR-TABLE THRU 1100-EXIT.
027000     PERFORM 1200-LOAD-PKI-TABLE THRU 1200-EXIT.
027100     PERFORM 1300-LOAD-SPT-TABLE THRU 1300-EXIT.
027200     IF WS-SPT-COUNT = ZERO
027300         PERFORM 1310-BUILD-SPT-TABLE THRU 1310-EXIT
027400     END-IF.
027500 1000-EXIT.
027600     EXIT.
027700*----------------------------------------------------------*
027800*   TKT-9927 (01/99) -- 2-DIGIT YEAR WINDOW.  A DATE FILE   *
027900*   READ WITH A YY OF 50 OR MORE IS TAKEN AS 19YY, ANYTHING *
028000*   LESS THAN 50 IS TAKEN AS 20YY.  GOOD UNTIL 2049.        *
028100*----------------------------------------------------------*
028200 1050-DERIVE-CURRENT-TIMESTAMP.
028300     IF WS-SYS-YY < 50
028400         MOVE 20 TO WS-NOW-CENTURY
028500     ELSE
028600         MOVE 19 TO WS-NOW-CENTURY
028700     END-IF.
028800     MOVE WS-SYS-YY  TO WS-NOW-YY.
028900     MOVE WS-SYS-MM  TO WS-NOW-MM.
029000     MOVE WS-SYS-DD  TO WS-NOW-DD.
029100     MOVE WS-SYS-HH  TO WS-NOW-HH.
029200     MOVE WS-SYS-MIN TO WS-NOW-MIN.
029300     MOVE WS-SYS-SS  TO WS-NOW-SS.
029400 1050-EXIT.
029500     EXIT.
029600 1900-OPEN-FILES.
029700     OPEN INPUT  USERS-FILE.
029800     IF WS-USR-FS NOT = '00' AND NOT = '05'
029900         DISPLAY 'BPK100 - USERS-FILE OPEN ERROR ' WS-USR-FS
030000         MOVE 16 TO RETURN-CODE
030100         STOP RUN
030200     END-IF.
030300     OPEN INPUT  PARKINFO-FILE.
030400     IF WS-PKI-FS NOT = '00' AND NOT = '05'
030500         DISPLAY 'BPK100 - PARKINFO-FILE OPEN ERROR ' WS-PKI-FS
030600         MOVE 16 TO RETURN-CODE
030700         STOP RUN
030800     END-IF.
030900     OPEN INPUT  SPOTS-FILE.
031000     IF WS-SPT-FS NOT = '00' AND NOT = '05'
031100         DISPLAY 'BPK100 - SPOTS-FILE OPEN ERROR ' WS-SPT-FS
031200         MOVE 16 TO RETURN-CODE
031300         STOP RUN
031400     END-IF.
031500     OPEN INPUT  TRANSACTION-FILE.
031600     IF WS-TRN-FS NOT = '00'
031700         DISPLAY 'BPK100 - TRANSACTION-FILE OPEN ERROR ' WS-TRN-FS
031800         MOVE 16 TO RETURN-CODE
031900         STOP RUN
032000     END-IF.
032100     OPEN OUTPUT RESULTS-FILE.
032200     IF WS-RES-FS NOT = '00'
032300         DISPLAY 'BPK100 - RESULTS-FILE OPEN ERROR ' WS-RES-FS
032400         MOVE 16 TO RETURN-CODE
032500         STOP RUN
032600     END-IF.
032700 1900-EXIT.
032800     EXIT.
032900*----------------------------------------------------------*
033000*   1100  LOAD THE USER MASTER INTO WS-USR-TAB.  ALSO       *
033100*   COUNTS SUBSCRIBERS FOR THE LATE-PERCENTAGE LINE ON THE  *
033200*   SUMMARY AND FINDS THE HIGH-WATER USR-ID FOR REGS.       *
033300*----------------------------------------------------------*
033400 1100-LOAD-USR-TABLE.
033500     PERFORM 1110-READ-USR THRU 1110-EXIT.
033600     PERFORM 1120-STORE-USR THRU 1120-EXIT
033700         UNTIL USR-EOF-YES.
033750     ADD 1 TO WS-NEXT-USR-ID.
033800 1100-EXIT.
033900     EXIT.
034000 1110-READ-USR.
034100     READ USERS-FILE
034200         AT END MOVE 'Y' TO WS-USR-EOF
034300     END-READ.
034400 1110-EXIT.
034500     EXIT.
034600 1120-STORE-USR.
034700     ADD 1 TO WS-USR-COUNT.
034800     SET USR-IDX TO WS-USR-COUNT.
034900     MOVE USR-FD-ID       TO WS-UT-ID (USR-IDX).
035000     MOVE USR-FD-USERNAME TO WS-UT-USERNAME (USR-IDX).
035100     MOVE USR-FD-NAME     TO WS-UT-NAME (USR-IDX).
035200     MOVE USR-FD-PHONE    TO WS-UT-PHONE (USR-IDX).
035300     MOVE USR-FD-EMAIL    TO WS-UT-EMAIL (USR-IDX).
035400     MOVE USR-FD-CAR-NUM  TO WS-UT-CAR-NUM (USR-IDX).
035500     MOVE USR-FD-TYPE     TO WS-UT-TYPE (USR-IDX).
035600     IF USR-FD-ID > WS-NEXT-USR-ID
035700         MOVE USR-FD-ID TO WS-NEXT-USR-ID
035800     END-IF.
035900     IF USR-FD-IS-SUBSCRIBER
036000         ADD 1 TO WS-SUB-COUNT
036100     END-IF.
036200     PERFORM 1110-READ-USR THRU 1110-EXIT.
036300 1120-EXIT.
036400     EXIT.
036600*----------------------------------------------------------*
036700*   1200  LOAD THE PARKING-INFO MASTER.  KEEPS THE HIGH-    *
036800*   WATER PKI-ID SO NEW RESERVATIONS / ENTRIES GET THE      *
036900*   NEXT CODE IN SEQUENCE.                                  *
037000*----------------------------------------------------------*
037100 1200-LOAD-PKI-TABLE.
037200     PERFORM 1210-READ-PKI THRU 1210-EXIT.
037300     PERFORM 1220-STORE-PKI THRU 1220-EXIT
037400         UNTIL PKI-EOF-YES.
037500     ADD 1 TO WS-NEXT-PKI-ID.
037600 1200-EXIT.
037700     EXIT.
037800 1210-READ-PKI.
037900     READ PARKINFO-FILE
038000         AT END MOVE 'Y' TO WS-PKI-EOF
038100     END-READ.
038200 1210-EXIT.
038300     EXIT.
038400 1220-STORE-PKI.
038500     ADD 1 TO WS-PKI-COUNT.
038600     SET PKI-IDX TO WS-PKI-COUNT.
038700     MOVE PKI-FD-ID          TO WS-PT-ID (PKI-IDX).
038800     MOVE PKI-FD-SPOT-ID     TO WS-PT-SPOT-ID (PKI-IDX).
038900     MOVE PKI-FD-USER-ID     TO WS-PT-USER-ID (PKI-IDX).
039000     MOVE PKI-FD-ORDER-DATE  TO WS-PT-ORDER-DATE (PKI-IDX).
039100     MOVE PKI-FD-EST-START   TO WS-PT-EST-START (PKI-IDX).
039200     MOVE PKI-FD-EST-END     TO WS-PT-EST-END (PKI-IDX).
039300     MOVE PKI-FD-ACT-START   TO WS-PT-ACT-START (PKI-IDX).
039400     MOVE PKI-FD-ACT-END     TO WS-PT-ACT-END (PKI-IDX).
039500     MOVE PKI-FD-IS-ORDERED  TO WS-PT-IS-ORDERED (PKI-IDX).
039600     MOVE PKI-FD-IS-LATE     TO WS-PT-IS-LATE (PKI-IDX).
039700     MOVE PKI-FD-IS-EXTENDED TO WS-PT-IS-EXTENDED (PKI-IDX).
039800     MOVE PKI-FD-STATUS      TO WS-PT-STATUS (PKI-IDX).
039900     IF PKI-FD-ID > WS-NEXT-PKI-ID
040000         MOVE PKI-FD-ID TO WS-NEXT-PKI-ID
040100     END-IF.
040200     PERFORM 1210-READ-PKI THRU 1210-EXIT.
040300 1220-EXIT.
040400     EXIT.
040500*----------------------------------------------------------*
040600*   1300  LOAD THE SPOT MASTER (AT MOST 10 RECORDS).  IF    *
040700*   THE FILE IS EMPTY THIS IS THE VERY FIRST RUN AGAINST    *
040800*   THIS LOT -- 1310 BUILDS A FRESH 10-SPOT TABLE, ALL      *
040900*   FREE, PER RULE 16.                                      *
041000*----------------------------------------------------------*
041100 1300-LOAD-SPT-TABLE.
041200     PERFORM 1320-READ-SPT THRU 1320-EXIT.
041300     PERFORM 1330-STORE-SPT THRU 1330-EXIT
041400         UNTIL SPT-EOF-YES.
041500 1300-EXIT.
041600     EXIT.
041700 1320-READ-SPT.
041800     READ SPOTS-FILE
041900         AT END MOVE 'Y' TO WS-SPT-EOF
042000     END-READ.
042100 1320-EXIT.
042200     EXIT.
042300 1330-STORE-SPT.
042400     ADD 1 TO WS-SPT-COUNT.
042500     SET SPT-IDX TO WS-SPT-COUNT.
042600     MOVE SPT-FD-ID       TO WS-ST-ID (SPT-IDX).
042700     MOVE SPT-FD-OCCUPIED TO WS-ST-OCCUPIED (SPT-IDX).
042800     PERFORM 1320-READ-SPT THRU 1320-EXIT.
042900 1330-EXIT.
043000     EXIT.
043100 1310-BUILD-SPT-TABLE.
043200     MOVE 10 TO WS-SPT-COUNT.
043300     PERFORM 1315-INIT-ONE-SPOT THRU 1315-EXIT
043400         VARYING SPT-IDX FROM 1 BY 1 UNTIL SPT-IDX > 10.
043800 1310-EXIT.
043900     EXIT.
043950 1315-INIT-ONE-SPOT.
043960     MOVE SPT-IDX TO WS-ST-ID (SPT-IDX).
043970     MOVE 'N'     TO WS-ST-OCCUPIED (SPT-IDX).
043980 1315-EXIT.
043990     EXIT.
044000*==========================*
044100*    2000  TRANSACTION LOOP*
044200*==========================*
044300 2000-PROCESS-TRANS.
044400     PERFORM 2100-READ-TRAN THRU 2100-EXIT.
044500     IF NOT TRAN-EOF-YES
044600         PERFORM 2200-DISPATCH-TRAN THRU 2200-EXIT
044700     END-IF.
044800 2000-EXIT.
044900     EXIT.
045000 2100-READ-TRAN.
045100     READ TRANSACTION-FILE
045200         AT END MOVE 'Y' TO WS-TRAN-EOF
045300     END-READ.
045400 2100-EXIT.
045500     EXIT.
045600 2200-DISPATCH-TRAN.
045700     MOVE SPACES TO WS-RESULT-MSG.
045800     MOVE ZERO   TO WS-RESULT-PKI-ID.
045900     MOVE TRN-FD-USER-ID TO WS-RESULT-USER-ID.
046000     MOVE 'N'    TO WS-DENY-SW.
046010     EVALUATE TRUE
046200         WHEN TRN-FD-CODE = 'RESV'
046300             PERFORM 4000-PROCESS-RESV THRU 4000-EXIT
046400         WHEN TRN-FD-CODE = 'CANC'
046500             PERFORM 4100-PROCESS-CANC THRU 4100-EXIT
046600         WHEN TRN-FD-CODE = 'ENTR' AND TRN-FD-PARKING-CODE = ZERO
046700             PERFORM 4200-PROCESS-ENTR-SPONTAN THRU 4200-EXIT
046800         WHEN TRN-FD-CODE = 'ENTR'
046900             PERFORM 4300-PROCESS-ENTR-RESVD THRU 4300-EXIT
047000         WHEN TRN-FD-CODE = 'EXIT'
047100             PERFORM 4400-PROCESS-EXIT THRU 4400-EXIT
047200         WHEN TRN-FD-CODE = 'EXTD'
047300             PERFORM 4500-PROCESS-EXTD THRU 4500-EXIT
047400         WHEN TRN-FD-CODE = 'REGS'
047500             PERFORM 4600-PROCESS-REGS THRU 4600-EXIT
047600         WHEN TRN-FD-CODE = 'UPDT'
047700             PERFORM 4700-PROCESS-UPDT THRU 4700-EXIT
047800         WHEN TRN-FD-CODE = 'LOST'
047900             PERFORM 4800-PROCESS-LOST THRU 4800-EXIT
048000         WHEN TRN-FD-CODE = 'HIST'
048100             PERFORM 4810-PROCESS-HIST THRU 4810-EXIT
048200         WHEN OTHER
048300             MOVE 'UNRECOGNIZED TRANSACTION CODE' TO WS-RESULT-MSG
048400     END-EVALUATE.
048410     PERFORM 2900-WRITE-RESULT-LINE THRU 2900-EXIT.
048500 2200-EXIT.
048600     EXIT.
048700 2900-WRITE-RESULT-LINE.
048800     MOVE WS-RESULT-PKI-ID  TO RES-PKI-ID.
048900     MOVE TRN-FD-CODE       TO RES-TRX-CODE.
049000     MOVE WS-RESULT-USER-ID TO RES-USER-ID.
049100     MOVE WS-RESULT-MSG     TO RES-MESSAGE.
049200     WRITE RESULTS-RECORD.
049300 2900-EXIT.
049400     EXIT.
049500*==========================*
049600*    3000  LOGIN / LOOKUP  *
049700*==========================*
049800*----------------------------------------------------------*
049900*   3000  FIND A USER BY ID.  SETS WS-FOUND-IX TO THE       *
050000*   TABLE SUBSCRIPT OR ZERO IF NOT FOUND.                   *
050100*----------------------------------------------------------*
050200 3000-FIND-USER-BY-ID.
050300     MOVE ZERO TO WS-FOUND-IX.
050400     SET USR-IDX TO 1.
050500     SEARCH WS-USR-TAB
050600         AT END NEXT SENTENCE
050700         WHEN WS-UT-ID (USR-IDX) = TRN-FD-USER-ID
050800             SET WS-FOUND-IX TO USR-IDX
050900     END-SEARCH.
051000 3000-EXIT.
051100     EXIT.
051200 3010-FIND-USER-BY-NAME.
051300     MOVE ZERO TO WS-FOUND-IX.
051400     SET USR-IDX TO 1.
051500     SEARCH WS-USR-TAB
051600         AT END NEXT SENTENCE
051700         WHEN WS-UT-USERNAME (USR-IDX) = TRN-FD-USERNAME
051800             SET WS-FOUND-IX TO USR-IDX
051900     END-SEARCH.
052000 3010-EXIT.
052100     EXIT.
052200*----------------------------------------------------------*
052300*   3020  FIND A PARKING-INFO ROW BY ITS CODE.               *
052400*----------------------------------------------------------*
052500 3020-FIND-PKI-BY-CODE.
052600     MOVE ZERO TO WS-FOUND-IX.
052700     SET PKI-IDX TO 1.
052800     SEARCH WS-PKI-TAB
052900         AT END NEXT SENTENCE
053000         WHEN WS-PT-ID (PKI-IDX) = TRN-FD-PARKING-CODE
053100             SET WS-FOUND-IX TO PKI-IDX
053200     END-SEARCH.
053300 3020-EXIT.
053400     EXIT.
053500*==========================*
053600*    4000  RESERVE A SPOT  *
053700*==========================*
053800 4000-PROCESS-RESV.
053900     PERFORM 3000-FIND-USER-BY-ID THRU 3000-EXIT.
054000     IF WS-FOUND-IX = ZERO
054100         MOVE 'RESERVATION REFUSED - USER NOT ON FILE'
054200             TO WS-RESULT-MSG
054300     ELSE
054400         MOVE WS-RUL-ANSWER-YES     TO WS-RUL-OK
054500         MOVE 'ADM'                 TO WS-RUL-FUNCTION
054600         MOVE WS-NOW-14             TO WS-RUL-TS-IN
054700         MOVE +1440                 TO WS-RUL-ADD-MIN
054800         CALL 'BPK200' USING WS-RUL, WS-SPT-TAB, WS-PKI-TAB,
054900             WS-PKI-COUNT
055000         MOVE WS-RUL-TS-OUT         TO WS-RUL-REQ-START
055100         MOVE 'ADM'                 TO WS-RUL-FUNCTION
055200         MOVE WS-NOW-14             TO WS-RUL-TS-IN
055300         MOVE +10080                TO WS-RUL-ADD-MIN
055400         CALL 'BPK200' USING WS-RUL, WS-SPT-TAB, WS-PKI-TAB,
055500             WS-PKI-COUNT
055600         IF TRN-FD-DATETIME < WS-RUL-REQ-START
055700            OR TRN-FD-DATETIME > WS-RUL-TS-OUT
055800             MOVE 'RESERVATION REFUSED - MUST START 24 HRS TO 7'
055900                 TO WS-RESULT-MSG
056000             MOVE 'DAYS FROM NOW' TO WS-RESULT-MSG (49:13)
056100         ELSE
056200             PERFORM 4010-RESV-AVAILABILITY THRU 4010-EXIT
056300         END-IF
056400     END-IF.
056500 4000-EXIT.
056600     EXIT.
056700 4010-RESV-AVAILABILITY.
056800     MOVE 'ADM'             TO WS-RUL-FUNCTION.
056900     MOVE TRN-FD-DATETIME   TO WS-RUL-TS-IN.
057000     MOVE +240              TO WS-RUL-ADD-MIN.
057100     CALL 'BPK200' USING WS-RUL, WS-SPT-TAB, WS-PKI-TAB,
057200         WS-PKI-COUNT.
057300     MOVE WS-RUL-TS-OUT     TO WS-RUL-REQ-END.
057400     MOVE TRN-FD-DATETIME   TO WS-RUL-REQ-START.
057500     MOVE 'S40'             TO WS-RUL-FUNCTION.
057600     CALL 'BPK200' USING WS-RUL, WS-SPT-TAB, WS-PKI-TAB,
057700         WS-PKI-COUNT.
057800     IF WS-RUL-ANSWER-NO
057900         MOVE 'RESERVATION REFUSED - UNDER 40 PCT AVAILABILITY'
058000             TO WS-RESULT-MSG
058100     ELSE
058200         MOVE 'CSP'         TO WS-RUL-FUNCTION
058300         CALL 'BPK200' USING WS-RUL, WS-SPT-TAB, WS-PKI-TAB,
058400             WS-PKI-COUNT
058500         IF WS-RUL-ANSWER-NO
058600             MOVE 'RESERVATION REFUSED - NO SPOT FOR THAT SLOT'
058700                 TO WS-RESULT-MSG
058800         ELSE
058900             PERFORM 4020-ADD-RESV-ROW THRU 4020-EXIT
059000         END-IF
059100     END-IF.
059200 4010-EXIT.
059300     EXIT.
059400 4020-ADD-RESV-ROW.
059500     ADD 1 TO WS-NEXT-PKI-ID.
059600     ADD 1 TO WS-PKI-COUNT.
059700     SET PKI-IDX TO WS-PKI-COUNT.
059800     MOVE WS-NEXT-PKI-ID     TO WS-PT-ID (PKI-IDX).
059900     MOVE WS-RUL-CHOSEN-SPOT TO WS-PT-SPOT-ID (PKI-IDX).
060000     MOVE TRN-FD-USER-ID     TO WS-PT-USER-ID (PKI-IDX).
060100     MOVE WS-NOW-14          TO WS-PT-ORDER-DATE (PKI-IDX).
060200     MOVE TRN-FD-DATETIME    TO WS-PT-EST-START (PKI-IDX).
060300     MOVE WS-RUL-REQ-END     TO WS-PT-EST-END (PKI-IDX).
060400     MOVE ZERO               TO WS-PT-ACT-START (PKI-IDX).
060500     MOVE ZERO               TO WS-PT-ACT-END (PKI-IDX).
060600     MOVE 'Y'                TO WS-PT-IS-ORDERED (PKI-IDX).
060700     MOVE 'N'                TO WS-PT-IS-LATE (PKI-IDX).
060800     MOVE 'N'                TO WS-PT-IS-EXTENDED (PKI-IDX).
060900     MOVE 'P'                TO WS-PT-STATUS (PKI-IDX).
061000     MOVE WS-NEXT-PKI-ID     TO WS-RESULT-PKI-ID.
061100     MOVE WS-RUL-CHOSEN-SPOT TO WS-EDIT-6.
061200     STRING 'RESERVATION CONFIRMED - SPOT ' WS-EDIT-6
061300         DELIMITED BY SIZE INTO WS-RESULT-MSG.
061400 4020-EXIT.
061500     EXIT.
061600*==========================*
061700*    4100  CANCEL A RESV   *
061800*==========================*
061900 4100-PROCESS-CANC.
062000     PERFORM 3020-FIND-PKI-BY-CODE THRU 3020-EXIT.
062100     IF WS-FOUND-IX = ZERO
062200         MOVE 'CANCEL REFUSED - CODE NOT ON FILE' TO WS-RESULT-MSG
062300     ELSE
062400         SET PKI-IDX TO WS-FOUND-IX
062500         IF NOT WS-PT-IS-PREORDER (PKI-IDX)
062600            AND NOT WS-PT-IS-ACTIVE (PKI-IDX)
062700             MOVE 'CANCEL REFUSED - NOT ACTIVE OR RESERVED'
062800                 TO WS-RESULT-MSG
062900         ELSE
063000             PERFORM 4900-CHECK-OWNERSHIP THRU 4900-EXIT
063100             IF ACCESS-IS-DENIED
063200                 MOVE 'CANCEL REFUSED - NOT YOUR RESERVATION'
063300                     TO WS-RESULT-MSG
063400             ELSE
063500                 IF WS-PT-IS-ACTIVE (PKI-IDX)
063600                     PERFORM 4910-FREE-SPOT THRU 4910-EXIT
063700                 END-IF
063800                 MOVE 'C' TO WS-PT-STATUS (PKI-IDX)
063900                 MOVE WS-PT-ID (PKI-IDX) TO WS-RESULT-PKI-ID
064000                 MOVE 'RESERVATION CANCELLED' TO WS-RESULT-MSG
064100             END-IF
064200         END-IF
064300     END-IF.
064400 4100-EXIT.
064500     EXIT.
064600*==========================*
064700*    4200  SPONTANEOUS ENTRY
064800*==========================*
064900 4200-PROCESS-ENTR-SPONTAN.
065000     PERFORM 3000-FIND-USER-BY-ID THRU 3000-EXIT.
065100     IF WS-FOUND-IX = ZERO
065200         MOVE 'ENTRY REFUSED - USER NOT ON FILE' TO WS-RESULT-MSG
065300     ELSE
065400         PERFORM 4210-CHECK-ALREADY-IN THRU 4210-EXIT
065500         IF ACCESS-IS-DENIED
065600             MOVE 'ENTRY REFUSED - ALREADY HAS AN ACTIVE SESSION'
065700                 TO WS-RESULT-MSG
065800         ELSE
065805*    05/17/04 CLF TKT-0301 -- SPONTANEOUS ENTRY DOES NOT CARRY A
065807*    40 PCT RESTRICTION.  DROPPED THE G40 CALL; ONLY A FULL LOT
065809*    (CES ANSWERS NO) TURNS A WALK-IN AWAY.
065880             MOVE 'CES' TO WS-RUL-FUNCTION
065890             MOVE WS-NOW-14 TO WS-RUL-REQ-START
065900             CALL 'BPK200' USING WS-RUL, WS-SPT-TAB,
065910                 WS-PKI-TAB, WS-PKI-COUNT
065920             IF WS-RUL-ANSWER-NO
065930                 MOVE 'ENTRY REFUSED - LOT IS FULL'
065940                     TO WS-RESULT-MSG
065950             ELSE
065960                 PERFORM 4220-ADD-ENTRY-ROW THRU 4220-EXIT
065980             END-IF
067000     END-IF.
067100 4200-EXIT.
067200     EXIT.
067300 4210-CHECK-ALREADY-IN.
067400     MOVE 'N' TO WS-DENY-SW.
067500     PERFORM 4215-CHECK-ONE-ACTIVE THRU 4215-EXIT
067600         VARYING PKI-IDX FROM 1 BY 1 UNTIL PKI-IDX > WS-PKI-COUNT.
068200 4210-EXIT.
068300     EXIT.
068310 4215-CHECK-ONE-ACTIVE.
068320     IF WS-PT-USER-ID (PKI-IDX) = TRN-FD-USER-ID
068330        AND WS-PT-IS-ACTIVE (PKI-IDX)
068340         MOVE 'Y' TO WS-DENY-SW
068350     END-IF.
068360 4215-EXIT.
068370     EXIT.
068400 4220-ADD-ENTRY-ROW.
068500     ADD 1 TO WS-NEXT-PKI-ID.
068600     ADD 1 TO WS-PKI-COUNT.
068700     SET PKI-IDX TO WS-PKI-COUNT.
068800     MOVE WS-RUL-CHOSEN-SPOT TO WS-PT-SPOT-ID (PKI-IDX).
068900     MOVE WS-NEXT-PKI-ID     TO WS-PT-ID (PKI-IDX).
069000     MOVE TRN-FD-USER-ID     TO WS-PT-USER-ID (PKI-IDX).
069100     MOVE WS-NOW-14          TO WS-PT-ORDER-DATE (PKI-IDX).
069200     MOVE WS-NOW-14          TO WS-PT-EST-START (PKI-IDX).
069300     MOVE 'ADM'              TO WS-RUL-FUNCTION.
069400     MOVE WS-NOW-14          TO WS-RUL-TS-IN.
069500     MOVE +240               TO WS-RUL-ADD-MIN.
069600     CALL 'BPK200' USING WS-RUL, WS-SPT-TAB, WS-PKI-TAB,
069700         WS-PKI-COUNT.
069800     MOVE WS-RUL-TS-OUT      TO WS-PT-EST-END (PKI-IDX).
069900     MOVE WS-NOW-14          TO WS-PT-ACT-START (PKI-IDX).
070000     MOVE ZERO               TO WS-PT-ACT-END (PKI-IDX).
070100     MOVE 'N'                TO WS-PT-IS-ORDERED (PKI-IDX).
070200     MOVE 'N'                TO WS-PT-IS-LATE (PKI-IDX).
070300     MOVE 'N'                TO WS-PT-IS-EXTENDED (PKI-IDX).
070400     MOVE 'A'                TO WS-PT-STATUS (PKI-IDX).
070500     SET SPT-IDX TO WS-RUL-CHOSEN-SPOT.
070600     MOVE 'Y'                TO WS-ST-OCCUPIED (SPT-IDX).
070700     MOVE WS-NEXT-PKI-ID     TO WS-RESULT-PKI-ID.
070800     MOVE WS-RUL-CHOSEN-SPOT TO WS-EDIT-6.
070900     STRING 'ENTRY OK - SPOT ' WS-EDIT-6
071000         DELIMITED BY SIZE INTO WS-RESULT-MSG.
071100 4220-EXIT.
071200     EXIT.
071300*==========================*
071400*    4300  ENTRY ON RESV   *
071500*==========================*
071600 4300-PROCESS-ENTR-RESVD.
071700     PERFORM 3020-FIND-PKI-BY-CODE THRU 3020-EXIT.
071800     IF WS-FOUND-IX = ZERO
071900         MOVE 'ENTRY REFUSED - RESERVATION NOT ON FILE'
072000             TO WS-RESULT-MSG
072100     ELSE
072200         SET PKI-IDX TO WS-FOUND-IX
072300         IF NOT WS-PT-IS-PREORDER (PKI-IDX)
072400             MOVE 'ENTRY REFUSED - RESERVATION NOT OUTSTANDING'
072500                 TO WS-RESULT-MSG
072600         ELSE
072700             PERFORM 4900-CHECK-OWNERSHIP THRU 4900-EXIT
072800             IF ACCESS-IS-DENIED
072900                 MOVE 'ENTRY REFUSED - NOT YOUR RESERVATION'
073000                     TO WS-RESULT-MSG
073100             ELSE
073200                 PERFORM 4310-CHECK-RESV-TIMING THRU 4310-EXIT
073300             END-IF
073400         END-IF
073500     END-IF.
073600 4300-EXIT.
073700     EXIT.
073800*----------------------------------------------------------*
073900*   4310  IS THIS THE DAY OF THE RESERVATION, AND ARE WE    *
074000*   INSIDE THE 15-MINUTE GRACE WINDOW (TKT-8677, 03/91)?    *
074100*----------------------------------------------------------*
074200 4310-CHECK-RESV-TIMING.
074300     IF WS-PT-EST-START (PKI-IDX) (1:8) NOT = WS-TODAY-YMD-8
074400         PERFORM 4320-WRONG-DAY-HANDLING THRU 4320-EXIT
074600     ELSE
074700         MOVE 'ADM'   TO WS-RUL-FUNCTION
074800         MOVE WS-PT-EST-START (PKI-IDX) TO WS-RUL-TS-IN
074900         MOVE +15     TO WS-RUL-ADD-MIN
075000         CALL 'BPK200' USING WS-RUL, WS-SPT-TAB, WS-PKI-TAB,
075100             WS-PKI-COUNT
075200         IF WS-NOW-14 > WS-RUL-TS-OUT
075300             MOVE 'C' TO WS-PT-STATUS (PKI-IDX)
075400             MOVE WS-PT-ID (PKI-IDX) TO WS-RESULT-PKI-ID
075500             MOVE 'ENTRY REFUSED - MORE THAN 15 MIN LATE, RESV'
075600                 TO WS-RESULT-MSG
075700             MOVE 'CANCELLED' TO WS-RESULT-MSG (49:9)
075800         ELSE
075900             MOVE WS-NOW-14 TO WS-PT-ACT-START (PKI-IDX)
076000             MOVE 'A'       TO WS-PT-STATUS (PKI-IDX)
076100             SET SPT-IDX TO WS-PT-SPOT-ID (PKI-IDX)
076200             MOVE 'Y'       TO WS-ST-OCCUPIED (SPT-IDX)
076300             MOVE WS-PT-ID (PKI-IDX) TO WS-RESULT-PKI-ID
076400             MOVE 'ENTRY OK' TO WS-RESULT-MSG
076500         END-IF
076600     END-IF.
076700 4310-EXIT.
076800     EXIT.
076900 4320-WRONG-DAY-HANDLING.
077000     IF WS-PT-EST-START (PKI-IDX) < WS-NOW-14
077100         MOVE 'C' TO WS-PT-STATUS (PKI-IDX)
077200         MOVE 'ENTRY REFUSED - RESERVATION HAS EXPIRED'
077300             TO WS-RESULT-MSG
077400     ELSE
077500         MOVE 'ENTRY REFUSED - RESERVATION IS FOR A FUTURE DATE'
077600             TO WS-RESULT-MSG
077700     END-IF.
077800 4320-EXIT.
077900     EXIT.
078000*==========================*
078100*    4400  EXIT THE LOT    *
078200*==========================*
078300 4400-PROCESS-EXIT.
078400     PERFORM 3020-FIND-PKI-BY-CODE THRU 3020-EXIT.
078500     IF WS-FOUND-IX = ZERO
078600         MOVE 'EXIT REFUSED - CODE NOT ON FILE' TO WS-RESULT-MSG
078700     ELSE
078800         SET PKI-IDX TO WS-FOUND-IX
078900         IF NOT WS-PT-IS-ACTIVE (PKI-IDX)
079000             MOVE 'EXIT REFUSED - NOT AN ACTIVE SESSION'
079100                 TO WS-RESULT-MSG
079200         ELSE
079300             PERFORM 4900-CHECK-OWNERSHIP THRU 4900-EXIT
079400             IF ACCESS-IS-DENIED
079500                 MOVE 'EXIT REFUSED - NOT YOUR SESSION'
079600                     TO WS-RESULT-MSG
079700             ELSE
079800                 MOVE WS-NOW-14 TO WS-PT-ACT-END (PKI-IDX)
079900                 IF WS-NOW-14 > WS-PT-EST-END (PKI-IDX)
080000                     MOVE 'Y' TO WS-PT-IS-LATE (PKI-IDX)
080100                 END-IF
080200                 MOVE 'F' TO WS-PT-STATUS (PKI-IDX)
080300                 PERFORM 4910-FREE-SPOT THRU 4910-EXIT
080400                 MOVE WS-PT-ID (PKI-IDX) TO WS-RESULT-PKI-ID
080500                 IF WS-PT-IS-LATE (PKI-IDX) = 'Y'
080600                     MOVE 'EXIT OK - LATE EXIT' TO WS-RESULT-MSG
080700                 ELSE
080800                     MOVE 'EXIT OK' TO WS-RESULT-MSG
080900                 END-IF
081000             END-IF
081100         END-IF
081200     END-IF.
081300 4400-EXIT.
081400     EXIT.
081500*==========================*
081600*    4500  EXTEND A SESSION*
081700*==========================*
081800 4500-PROCESS-EXTD.
081900     PERFORM 3020-FIND-PKI-BY-CODE THRU 3020-EXIT.
082000     IF WS-FOUND-IX = ZERO
082100         MOVE 'EXTEND REFUSED - CODE NOT ON FILE' TO WS-RESULT-MSG
082200     ELSE
082300         SET PKI-IDX TO WS-FOUND-IX
082400         IF NOT WS-PT-IS-ACTIVE (PKI-IDX)
082500             MOVE 'EXTEND REFUSED - NOT AN ACTIVE SESSION'
082600                 TO WS-RESULT-MSG
082700         ELSE
082800             IF WS-PT-IS-EXTENDED (PKI-IDX) = 'Y'
082900                 MOVE 'EXTEND REFUSED - ALREADY EXTENDED ONCE'
083000                     TO WS-RESULT-MSG
083100             ELSE
083200                 IF TRN-FD-HOURS < 1 OR TRN-FD-HOURS > 4
083300                     MOVE 'EXTEND REFUSED - HOURS MUST BE 1 TO 4'
083400                         TO WS-RESULT-MSG
083500                 ELSE
083600                     PERFORM 4900-CHECK-OWNERSHIP THRU 4900-EXIT
083700                     IF ACCESS-IS-DENIED
083800                         MOVE 'EXTEND REFUSED - NOT YOUR SESSION'
083900                             TO WS-RESULT-MSG
084000                     ELSE
084100                         PERFORM 4510-EXTEND-CHECK-CONFLICT
084200                             THRU 4510-EXIT
084300                     END-IF
084400                 END-IF
084500             END-IF
084600         END-IF
084700     END-IF.
084800 4500-EXIT.
084900     EXIT.
085000 4510-EXTEND-CHECK-CONFLICT.
085100     COMPUTE WS-HOURS-BIN = TRN-FD-HOURS * 60.
085200     MOVE 'ADM'   TO WS-RUL-FUNCTION.
085300     MOVE WS-PT-EST-END (PKI-IDX) TO WS-RUL-TS-IN.
085400     MOVE WS-HOURS-BIN TO WS-RUL-ADD-MIN.
085500     CALL 'BPK200' USING WS-RUL, WS-SPT-TAB, WS-PKI-TAB,
085600         WS-PKI-COUNT.
085700     MOVE 'EXC' TO WS-RUL-FUNCTION.
085800     MOVE WS-PT-SPOT-ID (PKI-IDX) TO WS-RUL-CHOSEN-SPOT.
085900     MOVE WS-PT-EST-END (PKI-IDX) TO WS-RUL-REQ-START.
086000     MOVE WS-RUL-TS-OUT TO WS-RUL-REQ-END.
086100     CALL 'BPK200' USING WS-RUL, WS-SPT-TAB, WS-PKI-TAB,
086200         WS-PKI-COUNT.
086300     IF WS-RUL-ANSWER-NO
086400         MOVE 'EXTEND REFUSED - CONFLICTS WITH A RESERVATION'
086500             TO WS-RESULT-MSG
086600     ELSE
086700         MOVE WS-RUL-TS-OUT   TO WS-PT-EST-END (PKI-IDX)
086800         MOVE 'Y'             TO WS-PT-IS-EXTENDED (PKI-IDX)
086900         MOVE WS-PT-ID (PKI-IDX) TO WS-RESULT-PKI-ID
087000         MOVE 'EXTENSION OK' TO WS-RESULT-MSG
087100     END-IF.
087200 4510-EXIT.
087300     EXIT.
087400*==========================*
087500*    4600  REGISTER A SUB  *
087600*==========================*
087700*----------------------------------------------------------*
087800*   ONLY AN ATTENDANT (USR-TYPE = EMP) MAY REGISTER A NEW    *
087900*   SUBSCRIBER.  TRN-FD-USER-ID IS THE ATTENDANT'S ID,       *
088000*   TRN-FD-USERNAME IS THE NEW SUBSCRIBER'S CHOSEN USERNAME, *
088100*   TRN-FD-TEXT IS "NAME,PHONE,EMAIL,CAR" FOR THE NEW ROW.   *
088200*----------------------------------------------------------*
088300 4600-PROCESS-REGS.
088400     PERFORM 3000-FIND-USER-BY-ID THRU 3000-EXIT.
088500     IF WS-FOUND-IX = ZERO
088600         MOVE 'REGISTER REFUSED - ATTENDANT ID NOT ON FILE'
088700             TO WS-RESULT-MSG
088800     ELSE
088900         IF WS-UT-TYPE (WS-FOUND-IX) NOT = 'EMP'
089000             MOVE 'REGISTER REFUSED - ATTENDANTS ONLY'
089100                 TO WS-RESULT-MSG
089200         ELSE
089300             IF TRN-FD-USERNAME = SPACES
089400                 MOVE 'REGISTER REFUSED - USERNAME REQUIRED'
089500                     TO WS-RESULT-MSG
089600             ELSE
089700                 PERFORM 3010-FIND-USER-BY-NAME THRU 3010-EXIT
089800                 IF WS-FOUND-IX NOT = ZERO
089900                     MOVE 'REGISTER REFUSED - USERNAME IN USE'
090000                         TO WS-RESULT-MSG
090100                 ELSE
090200                     PERFORM 4610-PARSE-REGS-TEXT THRU 4610-EXIT
090300                 END-IF
090400             END-IF
090500         END-IF
090600     END-IF.
090700 4600-EXIT.
090800     EXIT.
090900 4610-PARSE-REGS-TEXT.
090950*    05/17/04 CLF TKT-0302 -- CAR NUMBER IS NOT A REQUIRED FIELD
090960*    FOR REGISTRATION (A NEW SUBSCRIBER MAY NOT OWN A CAR YET).
090970*    DROPPED THE FIELD-4 BLANK TEST; ONLY NAME/PHONE/EMAIL ARE
090980*    MANDATORY.
091000     MOVE TRN-FD-TEXT TO WS-CSV-TEXT.
091100     PERFORM 4990-SPLIT-CSV-4 THRU 4990-EXIT.
091200     IF WS-CSV-FIELD-1 = SPACES OR WS-CSV-FIELD-2 = SPACES
091300        OR WS-CSV-FIELD-3 = SPACES
091400         MOVE 'REGISTER REFUSED - NAME/PHONE/EMAIL REQUIRED'
091500             TO WS-RESULT-MSG
091600     ELSE
091700         ADD 1 TO WS-NEXT-USR-ID
091800         ADD 1 TO WS-USR-COUNT
091900         SET USR-IDX TO WS-USR-COUNT
092000         MOVE WS-NEXT-USR-ID  TO WS-UT-ID (USR-IDX)
092100         MOVE TRN-FD-USERNAME TO WS-UT-USERNAME (USR-IDX)
092200         MOVE WS-CSV-FIELD-1  TO WS-UT-NAME (USR-IDX)
092300         MOVE WS-CSV-FIELD-2  TO WS-UT-PHONE (USR-IDX)
092400         MOVE WS-CSV-FIELD-3  TO WS-UT-EMAIL (USR-IDX)
092500         MOVE WS-CSV-FIELD-4  TO WS-UT-CAR-NUM (USR-IDX)
092600         MOVE 'SUB'           TO WS-UT-TYPE (USR-IDX)
092700         ADD 1 TO WS-SUB-COUNT
092800         MOVE WS-NEXT-USR-ID  TO WS-RESULT-USER-ID
092900         MOVE 'SUBSCRIBER REGISTERED' TO WS-RESULT-MSG
093000     END-IF.
093100 4610-EXIT.
093200     EXIT.
093300*==========================*
093400*    4700  UPDATE PROFILE  *
093500*==========================*
093600*----------------------------------------------------------*
093700*   TRN-FD-TEXT IS "PHONE,EMAIL,CAR" -- A BLANK FIELD MEANS  *
093800*   "LEAVE AS IS" (TKT-8951, 06/93).                         *
093900*----------------------------------------------------------*
094000 4700-PROCESS-UPDT.
094100     PERFORM 3010-FIND-USER-BY-NAME THRU 3010-EXIT.
094200     IF WS-FOUND-IX = ZERO
094300         MOVE 'UPDATE REFUSED - USERNAME NOT ON FILE'
094400             TO WS-RESULT-MSG
094500     ELSE
094600         MOVE TRN-FD-TEXT TO WS-CSV-TEXT
094700         PERFORM 4991-SPLIT-CSV-3 THRU 4991-EXIT
094800         IF WS-CSV-FIELD-1 = SPACES AND WS-CSV-FIELD-2 = SPACES
094900            AND WS-CSV-FIELD-3 = SPACES
095000             MOVE 'UPDATE REFUSED - NO FIELDS SUPPLIED'
095100                 TO WS-RESULT-MSG
095200         ELSE
095300             IF WS-CSV-FIELD-1 NOT = SPACES
095400                 MOVE WS-CSV-FIELD-1 (1:15)
095500                     TO WS-UT-PHONE (WS-FOUND-IX)
095600             END-IF
095700             IF WS-CSV-FIELD-2 NOT = SPACES
095800                 MOVE WS-CSV-FIELD-2 (1:40)
095900                     TO WS-UT-EMAIL (WS-FOUND-IX)
096000             END-IF
096100             IF WS-CSV-FIELD-3 NOT = SPACES
096200                 MOVE WS-CSV-FIELD-3 (1:10)
096300                     TO WS-UT-CAR-NUM (WS-FOUND-IX)
096400             END-IF
096500             MOVE WS-UT-ID (WS-FOUND-IX) TO WS-RESULT-USER-ID
096600             MOVE 'PROFILE UPDATED' TO WS-RESULT-MSG
096700         END-IF
096800     END-IF.
096900 4700-EXIT.
097000     EXIT.
097100*==========================*
097200*    4800  RECOVER A CODE  *
097300*==========================*
097400 4800-PROCESS-LOST.
097500     MOVE ZERO TO WS-FOUND-IX.
097600     PERFORM 4805-CHECK-ONE-LOST-ROW THRU 4805-EXIT
097700         VARYING PKI-IDX FROM 1 BY 1 UNTIL PKI-IDX > WS-PKI-COUNT.
098300     IF WS-FOUND-IX = ZERO
098400         MOVE 'NO ACTIVE PARKING SESSION FOUND FOR THIS USER'
098500             TO WS-RESULT-MSG
098600     ELSE
098700         MOVE WS-PT-ID (WS-FOUND-IX) TO WS-RESULT-PKI-ID
098800         MOVE 'YOUR ACTIVE PARKING CODE IS AS SHOWN' TO
098900             WS-RESULT-MSG
099000     END-IF.
099100 4800-EXIT.
099200     EXIT.
099210 4805-CHECK-ONE-LOST-ROW.
099220     IF WS-PT-USER-ID (PKI-IDX) = TRN-FD-USER-ID
099230        AND WS-PT-IS-ACTIVE (PKI-IDX)
099240         SET WS-FOUND-IX TO PKI-IDX
099250     END-IF.
099260 4805-EXIT.
099270     EXIT.
099300*==========================*
099400*    4810  HISTORY / LIST  *
099500*==========================*
099600*----------------------------------------------------------*
099700*   TRN-FD-USER-ID NOT ZERO -- THAT USER'S PARKING HISTORY,  *
099800*   NEWEST FIRST.  TRN-FD-USER-ID = ZERO -- THE LOT'S        *
099900*   CURRENT ACTIVE SESSIONS, EARLIEST ARRIVAL FIRST.         *
100000*   (TKT-9204, 02/95.)                                       *
100100*----------------------------------------------------------*
100200 4810-PROCESS-HIST.
100300     MOVE ZERO TO WS-HIST-COUNT.
100400     IF TRN-FD-USER-ID NOT = ZERO
100500         PERFORM 4811-COLLECT-USER-HIST THRU 4811-EXIT
100600     ELSE
100700         PERFORM 4812-COLLECT-ACTIVE-LIST THRU 4812-EXIT
100800     END-IF.
100900     IF WS-HIST-COUNT = ZERO
101000         MOVE 'NO MATCHING PARKING RECORDS FOUND'
101100             TO WS-RESULT-MSG
101200     ELSE
101300         PERFORM 4813-SORT-HIST-INDEX THRU 4813-EXIT
101400         PERFORM 4814-EMIT-HIST-LINES THRU 4814-EXIT
101500         MOVE 'HISTORY LISTED BELOW' TO WS-RESULT-MSG
101600     END-IF.
101700 4810-EXIT.
101800     EXIT.
101900 4811-COLLECT-USER-HIST.
102000     PERFORM 4816-COLLECT-ONE-USER-ROW THRU 4816-EXIT
102100         VARYING PKI-IDX FROM 1 BY 1 UNTIL PKI-IDX > WS-PKI-COUNT.
102800 4811-EXIT.
102900     EXIT.
102910 4816-COLLECT-ONE-USER-ROW.
102920     IF WS-PT-USER-ID (PKI-IDX) = TRN-FD-USER-ID
102930         ADD 1 TO WS-HIST-COUNT
102940         SET H-IDX TO WS-HIST-COUNT
102950         SET WS-HIST-IX (H-IDX) TO PKI-IDX
102960     END-IF.
102970 4816-EXIT.
102980     EXIT.
103000 4812-COLLECT-ACTIVE-LIST.
103100     PERFORM 4817-COLLECT-ONE-ACTIVE-ROW THRU 4817-EXIT
103200         VARYING PKI-IDX FROM 1 BY 1 UNTIL PKI-IDX > WS-PKI-COUNT.
103900 4812-EXIT.
104000     EXIT.
104010 4817-COLLECT-ONE-ACTIVE-ROW.
104020     IF WS-PT-IS-ACTIVE (PKI-IDX)
104030         ADD 1 TO WS-HIST-COUNT
104040         SET H-IDX TO WS-HIST-COUNT
104050         SET WS-HIST-IX (H-IDX) TO PKI-IDX
104060     END-IF.
104070 4817-EXIT.
104080     EXIT.
104100*----------------------------------------------------------*
104200*   4813  SIMPLE IN-CORE BUBBLE SORT OF THE INDEX LIST --    *
104300*   HISTORY: DESCENDING ORDER-DATE.  ACTIVE LIST:            *
104400*   ASCENDING ACT-START.  THE LIST IS AT MOST WS-PKI-COUNT   *
104500*   LONG SO A BUBBLE SORT IS PLENTY FAST ENOUGH.              *
104600*----------------------------------------------------------*
104700 4813-SORT-HIST-INDEX.
104800     IF WS-HIST-COUNT > 1
104900         MOVE 'Y' TO WS-HIST-SWAPPED
105000         PERFORM 4813-SORT-PASS THRU 4813-SORT-PASS-EXIT
105100             UNTIL WS-HIST-SWAPPED = 'N'
105200     END-IF.
105300 4813-EXIT.
105400     EXIT.
105500 4813-SORT-PASS.
105600     MOVE 'N' TO WS-HIST-SWAPPED.
105700     PERFORM 4818-COMPARE-ONE-PAIR THRU 4818-EXIT
105800         VARYING H-IDX FROM 1 BY 1 UNTIL H-IDX > WS-HIST-COUNT - 1.
106300 4813-SORT-PASS-EXIT.
106400     EXIT.
106410 4818-COMPARE-ONE-PAIR.
106420     MOVE H-IDX TO WS-HIST-J.
106430     ADD 1 TO WS-HIST-J.
106440     PERFORM 4813-COMPARE-SWAP THRU 4813-COMPARE-SWAP-EXIT.
106450 4818-EXIT.
106460     EXIT.
106500 4813-COMPARE-SWAP.
106600     IF TRN-FD-USER-ID NOT = ZERO
106700         IF WS-PT-ORDER-DATE (WS-HIST-IX (H-IDX))
106800            < WS-PT-ORDER-DATE (WS-HIST-IX (WS-HIST-J))
106900             PERFORM 4813-DO-SWAP THRU 4813-DO-SWAP-EXIT
107000         END-IF
107100     ELSE
107200         IF WS-PT-ACT-START (WS-HIST-IX (H-IDX))
107300            > WS-PT-ACT-START (WS-HIST-IX (WS-HIST-J))
107400             PERFORM 4813-DO-SWAP THRU 4813-DO-SWAP-EXIT
107500         END-IF
107600     END-IF.
107700 4813-COMPARE-SWAP-EXIT.
107800     EXIT.
107900 4813-DO-SWAP.
108000     MOVE WS-HIST-IX (H-IDX)     TO WS-HIST-TEMP.
108100     MOVE WS-HIST-IX (WS-HIST-J) TO WS-HIST-IX (H-IDX).
108200     MOVE WS-HIST-TEMP           TO WS-HIST-IX (WS-HIST-J).
108300     MOVE 'Y'                    TO WS-HIST-SWAPPED.
108400 4813-DO-SWAP-EXIT.
108500     EXIT.
108600 4814-EMIT-HIST-LINES.
108700     PERFORM 4819-EMIT-ONE-HIST-LINE THRU 4819-EXIT
108800         VARYING H-IDX FROM 1 BY 1 UNTIL H-IDX > WS-HIST-COUNT.
109700 4814-EXIT.
109800     EXIT.
109810 4819-EMIT-ONE-HIST-LINE.
109820     SET PKI-IDX TO WS-HIST-IX (H-IDX).
109830     MOVE WS-PT-ID (PKI-IDX)      TO WS-RESULT-PKI-ID.
109840     MOVE WS-PT-USER-ID (PKI-IDX) TO WS-RESULT-USER-ID.
109850     STRING 'STATUS ' WS-PT-STATUS (PKI-IDX)
109860         ' SPOT ' WS-PT-SPOT-ID (PKI-IDX)
109870         DELIMITED BY SIZE INTO WS-RESULT-MSG.
109880     PERFORM 2900-WRITE-RESULT-LINE THRU 2900-EXIT.
109890 4819-EXIT.
109900     EXIT.
109910*==========================*
109920*    4900  OWNERSHIP CHECK *
109930*==========================*
110200*----------------------------------------------------------*
110300*   IF THE TRANSACTION CARRIES A USER ID IT MUST MATCH THE  *
110400*   OWNER OF THE PARKING-INFO ROW CURRENTLY POINTED TO BY    *
110500*   PKI-IDX.  A ZERO TRN-FD-USER-ID MEANS THE ATTENDANT      *
110600*   COUNTER, WHICH MAY ACT FOR ANY SUBSCRIBER.               *
110700*----------------------------------------------------------*
110800 4900-CHECK-OWNERSHIP.
110900     MOVE 'N' TO WS-DENY-SW.
111000     IF TRN-FD-USER-ID NOT = ZERO
111100         IF WS-PT-USER-ID (PKI-IDX) NOT = TRN-FD-USER-ID
111200             MOVE 'Y' TO WS-DENY-SW
111300         END-IF
111400     END-IF.
111500 4900-EXIT.
111600     EXIT.
111700 4910-FREE-SPOT.
111800     SET SPT-IDX TO WS-PT-SPOT-ID (PKI-IDX).
111900     MOVE 'N' TO WS-ST-OCCUPIED (SPT-IDX).
112000 4910-EXIT.
112100     EXIT.
112200*==========================*
112300*    4990  CSV SPLIT UTILS *
112400*==========================*
112500*----------------------------------------------------------*
112600*   4990  SPLIT A 60-BYTE COMMA STRING INTO 4 FIELDS.        *
112700*----------------------------------------------------------*
112800 4990-SPLIT-CSV-4.
112900     MOVE SPACES TO WS-CSV-FIELD-1 WS-CSV-FIELD-2
113000                    WS-CSV-FIELD-3 WS-CSV-FIELD-4.
113100     MOVE 1 TO WS-CSV-START.
113200     MOVE 1 TO WS-CSV-FIELD-NO.
113300     MOVE 1 TO WS-CSV-SCAN-IX.
113400     PERFORM 4995-SCAN-ONE-CHAR THRU 4995-EXIT
113500         UNTIL WS-CSV-SCAN-IX > 60 OR WS-CSV-FIELD-NO > 4.
113600 4990-EXIT.
113700     EXIT.
113800*----------------------------------------------------------*
113900*   4991  SPLIT A 60-BYTE COMMA STRING INTO 3 FIELDS.        *
114000*----------------------------------------------------------*
114100 4991-SPLIT-CSV-3.
114200     MOVE SPACES TO WS-CSV-FIELD-1 WS-CSV-FIELD-2
114300                    WS-CSV-FIELD-3.
114400     MOVE SPACES TO WS-CSV-FIELD-4.
114500     MOVE 1 TO WS-CSV-START.
114600     MOVE 1 TO WS-CSV-FIELD-NO.
114700     MOVE 1 TO WS-CSV-SCAN-IX.
114800     PERFORM 4995-SCAN-ONE-CHAR THRU 4995-EXIT
114900         UNTIL WS-CSV-SCAN-IX > 60 OR WS-CSV-FIELD-NO > 3.
115000 4991-EXIT.
115100     EXIT.
115200 4995-SCAN-ONE-CHAR.
115300     IF WS-CSV-TEXT (WS-CSV-SCAN-IX:1) = ','
115400         PERFORM 4996-STORE-FIELD THRU 4996-EXIT
115500         ADD 1 TO WS-CSV-FIELD-NO
115600         COMPUTE WS-CSV-START = WS-CSV-SCAN-IX + 1
115700     END-IF.
115800     ADD 1 TO WS-CSV-SCAN-IX.
115900     IF WS-CSV-SCAN-IX > 60 AND WS-CSV-FIELD-NO <= 4
116000         MOVE 61 TO WS-CSV-SCAN-IX
116100         PERFORM 4996-STORE-FIELD THRU 4996-EXIT
116200         ADD 1 TO WS-CSV-FIELD-NO
116300     END-IF.
116400 4995-EXIT.
116500     EXIT.
116600 4996-STORE-FIELD.
116700     COMPUTE WS-CSV-COMMA-AT = WS-CSV-SCAN-IX - WS-CSV-START.
116800     EVALUATE WS-CSV-FIELD-NO
116900         WHEN 1
117000             IF WS-CSV-COMMA-AT > 0
117100                 MOVE WS-CSV-TEXT (WS-CSV-START:WS-CSV-COMMA-AT)
117200                     TO WS-CSV-FIELD-1
117300             END-IF
117400         WHEN 2
117500             IF WS-CSV-COMMA-AT > 0
117600                 MOVE WS-CSV-TEXT (WS-CSV-START:WS-CSV-COMMA-AT)
117700                     TO WS-CSV-FIELD-2
117800             END-IF
117900         WHEN 3
118000             IF WS-CSV-COMMA-AT > 0
118100                 MOVE WS-CSV-TEXT (WS-CSV-START:WS-CSV-COMMA-AT)
118200                     TO WS-CSV-FIELD-3
118300             END-IF
118400         WHEN 4
118500             IF WS-CSV-COMMA-AT > 0
118600                 MOVE WS-CSV-TEXT (WS-CSV-START:WS-CSV-COMMA-AT)
118700                     TO WS-CSV-FIELD-4
118800             END-IF
118900     END-EVALUATE.
119000 4996-EXIT.
119100     EXIT.
119200*==========================*
119300*    8000  REWRITE MASTERS *
119400*==========================*
119500*----------------------------------------------------------*
119600*   PER THE RUN SPEC ONLY PARKINFO AND SPOTS ARE REWRITTEN  *
119700*   AT END OF RUN -- USERS-FILE STAYS INPUT-ONLY, THE SAME  *
119800*   AS IT HAS BEEN SINCE THE ORIGINAL PROGRAM.               *
119900*----------------------------------------------------------*
120000 8000-REWRITE-MASTERS.
120100     CLOSE PARKINFO-FILE.
120200     OPEN OUTPUT PARKINFO-FILE.
120300     PERFORM 8010-REWRITE-ONE-PKI-ROW THRU 8010-EXIT
120400         VARYING PKI-IDX FROM 1 BY 1 UNTIL PKI-IDX > WS-PKI-COUNT.
122000     CLOSE PARKINFO-FILE.
122100     CLOSE SPOTS-FILE.
122200     OPEN OUTPUT SPOTS-FILE.
122300     PERFORM 8020-REWRITE-ONE-SPT-ROW THRU 8020-EXIT
122400         VARYING SPT-IDX FROM 1 BY 1 UNTIL SPT-IDX > WS-SPT-COUNT.
123000     CLOSE SPOTS-FILE.
123100 8000-EXIT.
123200     EXIT.
123210 8010-REWRITE-ONE-PKI-ROW.
123220     MOVE WS-PT-ID (PKI-IDX)          TO PKI-FD-ID.
123230     MOVE WS-PT-SPOT-ID (PKI-IDX)     TO PKI-FD-SPOT-ID.
123240     MOVE WS-PT-USER-ID (PKI-IDX)     TO PKI-FD-USER-ID.
123250     MOVE WS-PT-ORDER-DATE (PKI-IDX)  TO PKI-FD-ORDER-DATE.
123260     MOVE WS-PT-EST-START (PKI-IDX)   TO PKI-FD-EST-START.
123270     MOVE WS-PT-EST-END (PKI-IDX)     TO PKI-FD-EST-END.
123280     MOVE WS-PT-ACT-START (PKI-IDX)   TO PKI-FD-ACT-START.
123290     MOVE WS-PT-ACT-END (PKI-IDX)     TO PKI-FD-ACT-END.
123300     MOVE WS-PT-IS-ORDERED (PKI-IDX)  TO PKI-FD-IS-ORDERED.
123310     MOVE WS-PT-IS-LATE (PKI-IDX)     TO PKI-FD-IS-LATE.
123320     MOVE WS-PT-IS-EXTENDED (PKI-IDX) TO PKI-FD-IS-EXTENDED.
123330     MOVE WS-PT-STATUS (PKI-IDX)      TO PKI-FD-STATUS.
123340     MOVE SPACES                      TO PKI-FD-REC (89:8).
123350     WRITE PKI-FD-REC.
123360 8010-EXIT.
123370     EXIT.
123380 8020-REWRITE-ONE-SPT-ROW.
123390     MOVE WS-ST-ID (SPT-IDX)       TO SPT-FD-ID.
123400     MOVE WS-ST-OCCUPIED (SPT-IDX) TO SPT-FD-OCCUPIED.
123410     MOVE SPACES                   TO SPT-FD-REC (4:5).
123420     WRITE SPT-FD-REC.
123430 8020-EXIT.
123440     EXIT.
123450*==========================*
123460*    9000  MANAGEMENT RPT  *
123470*==========================*
123480 9000-RUN-MANAGEMENT-REPORT.
123490     CALL 'BPK900' USING WS-PKI-TAB, WS-PKI-COUNT, WS-SPT-TAB,
123500         WS-SUB-COUNT.
123510 9000-EXIT.
123520     EXIT.
123530 9900-CLOSE-FILES.
123540     CLOSE USERS-FILE.
123550     CLOSE TRANSACTION-FILE.
123560     CLOSE RESULTS-FILE.
123570 9900-EXIT.
123580     EXIT.
